000100 @OPTIONS MAIN
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    SOTRAN1.
000400 AUTHOR.        R. HATHAWAY.
000500 INSTALLATION.  COASTAL MERCHANDISE DISTRIBUTORS - MIS DEPT.
000600 DATE-WRITTEN.  03/14/88.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*---------------------------------------------------------------
001000*    SOTRAN1 - SALES ORDER TRANSFORM STEP
001100*    READS THE RAW, COMMA-DELIMITED SALES ORDER EXTRACT,
001200*    DROPS SHORT RECORDS AND REPEAT ORDER NUMBERS, EXPANDS THE
001300*    ORDER PRIORITY CODE TO A WORD, AND DERIVES ORDER PROCESSING
001400*    TIME AND GROSS MARGIN.  WRITES THE TRANSFORMED EXTRACT FOR
001500*    SOLOAD1 TO PICK UP.
001600*---------------------------------------------------------------
001700*    CHANGE LOG
001800*---------------------------------------------------------------
001900*    03/14/88  R.HATHAWAY    ORIGINAL PROGRAM - PROJ 1122
002000*    11/02/91  R.HATHAWAY    ADDED SALES-CHANNEL FIELD, ORDER
002100*                            PRIORITY NOW A ONE BYTE CODE
002200*    02/18/93  T.FIORE       ADDED ORDER PROCESSING TIME AND
002300*                            GROSS MARGIN PER SALES ANALYSIS
002400*                            REQUEST CB-198
002500*    06/30/93  T.FIORE       SHORT RECORDS NOW SKIPPED INSTEAD
002600*                            OF ABENDING THE RUN - CB-204
002700*    04/22/96  T.FIORE       PROCESSING TIME WAS COMING OUT A
002800*                            FEW DAYS LONG WHENEVER ORDER AND
002900*                            SHIP DATES STRADDLED MONTHS OF
003000*                            DIFFERENT LENGTHS.  REPLACED THE
003100*                            (YYYY*372)+(MM*31)+DD SHORTCUT WITH
003200*                            A TRUE ORDINAL-DAY CONVERSION AND A
003300*                            REAL LEAP-YEAR TEST - CB-382
003400*    04/23/96  T.FIORE       SPOT-CHECKED THE NEW DAY NUMBER
003500*                            AGAINST A HANDFUL OF KNOWN SPANS
003600*                            (INCLUDING A FEB 29 CROSSING) BEFORE
003700*                            SIGNING THIS OFF - CB-382
003800*    09/09/98  M.OKONKWO     Y2K REVIEW - ORDER-DATE/SHIP-DATE
003900*                            ARE FOUR DIGIT YEAR TEXT ALREADY,
004000*                            NO CHANGE REQUIRED. LOGGED PER
004100*                            MIS Y2K SIGN-OFF SHEET 98-114
004200*    01/11/99  M.OKONKWO     REJECT RECORD INSTEAD OF ABEND WHEN
004300*                            ORDER-DATE OR SHIP-DATE WONT PARSE
004400*    05/06/02  D.PELLETIER   VERBOSE-SWITCH (UPSI-0) ADDED SO
004500*                            OPERATIONS CAN TURN OFF THE RECORD
004600*                            COUNT CHATTER ON THE CONSOLE          CB-341
004700*---------------------------------------------------------------
004800*    FUNCTIONAL NARRATIVE
004900*---------------------------------------------------------------
005000*    INPUT  - RAWORDS, A LINE SEQUENTIAL EXTRACT WITH A ONE-LINE
005100*             COLUMN HEADER FOLLOWED BY ONE DETAIL LINE PER SALES
005200*             ORDER, FOURTEEN COMMA-DELIMITED COLUMNS WIDE.
005300*    OUTPUT - XFORDS, THE SAME SHAPE WITH THE ORDER PRIORITY CODE
005400*             SPELLED OUT AND TWO DERIVED COLUMNS (ORDER
005500*             PROCESSING TIME, GROSS MARGIN) APPENDED.
005600*    A DETAIL LINE IS DROPPED, NOT ABENDED, WHEN:
005700*       - IT UNSTRINGS TO FEWER THAN FOURTEEN FIELDS (CB-204)
005800*       - ITS ORDER ID HAS ALREADY BEEN SEEN THIS RUN
005900*    ORDER PROCESSING TIME AND GROSS MARGIN ARE SET TO ZERO,
006000*    RATHER THAN THE WHOLE LINE DROPPED, WHEN THE DATE OR MONEY
006100*    TEXT ON AN OTHERWISE GOOD LINE WONT PARSE - SALES ANALYSIS
006200*    WOULD RATHER SEE A ZERO ON THE REPORT THAN LOSE THE ORDER
006300*    COUNT AND REVENUE TOTALS FOR THAT LINE ENTIRELY.
006400*    THIS STEP DOES NOT SORT, DOES NOT GROUP, AND DOES NOT WRITE
006500*    TO THE INDEXED ORDER STORE - THAT IS SOLOAD1'S JOB, RUN
006600*    AFTER THIS STEP FINISHES CLEAN.
006700*---------------------------------------------------------------
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-PC.
007100 OBJECT-COMPUTER.  IBM-PC.
007200*    CB-341 - UPSI-0 IS THE CONSOLE CHATTER TOGGLE OPERATIONS
007300*    FLIPS OFF FOR OVERNIGHT RUNS.  CLASS NUMERIC-DIGIT IS USED
007400*    THROUGHOUT THIS PROGRAM TO TEST RAW TEXT FIELDS THAT ARE
007500*    PIC X RATHER THAN PIC 9, WHERE THE NUMERIC TEST DOES NOT
007600*    APPLY.
007700 SPECIAL-NAMES.
007800     UPSI-0 ON STATUS IS VERBOSE-SWITCH-ON
007900              OFF STATUS IS VERBOSE-SWITCH-OFF
008000     CLASS NUMERIC-DIGIT IS "0" THRU "9".
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    RAWORDS - THE INCOMING EXTRACT FROM SALES ANALYSIS, ONE
008400*    DETAIL LINE PER SALES ORDER.
008500     SELECT RAW-ORDERS ASSIGN TO "RAWORDS"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            ACCESS IS SEQUENTIAL
008800            FILE STATUS IS RAW-ORDERS-STATUS.
008900*    XFORDS - THE TRANSFORMED EXTRACT THIS STEP PRODUCES, PICKED
009000*    UP BY SOLOAD1 TO BUILD THE INDEXED ORDER STORE.
009100     SELECT XFORM-ORDERS ASSIGN TO "XFORDS"
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            ACCESS IS SEQUENTIAL
009400            FILE STATUS IS XFORM-ORDERS-STATUS.
009500 DATA DIVISION.
009600 FILE SECTION.
009700*    250 BYTES IS COMFORTABLY WIDER THAN THE LONGEST LINE EITHER
009800*    FILE HAS EVER CARRIED - THE ACTUAL COLUMN LAYOUT LIVES IN
009900*    THE WORKING-STORAGE REDEFINES BELOW, NOT IN THE FD RECORD.
010000 FD  RAW-ORDERS.
010100 01  RAW-ORDERS-LINE              PIC X(250).
010200 FD  XFORM-ORDERS.
010300 01  XFORM-ORDERS-LINE            PIC X(250).
010400 WORKING-STORAGE SECTION.
010500*    FILE STATUS PAIRS - ONE PER SELECT ABOVE.  "00" IS SUCCESS,
010600*    "10" IS END OF FILE ON A SEQUENTIAL READ.  NEITHER OUTPUT
010700*    FILE NEEDS AN EOF 88-LEVEL SINCE WE NEVER READ XFORDS HERE.
010800 01  FILE-STATUS-FIELDS.
010900     05  RAW-ORDERS-STATUS        PIC X(02) VALUE SPACES.
011000         88  RAW-ORDERS-SUCCESS             VALUE "00".
011100         88  RAW-ORDERS-EOF                 VALUE "10".
011200     05  XFORM-ORDERS-STATUS      PIC X(02) VALUE SPACES.
011300         88  XFORM-ORDERS-SUCCESS           VALUE "00".
0114005  FILLER                   PIC X(02).
011500*    BUILT BY MOVING THE FAILING FILE STATUS INTO THE TRAILING
011600*    TWO BYTES AND DISPLAYING THE WHOLE GROUP - OPERATIONS READS
011700*    THE TWO-DIGIT STATUS OFF THE CONSOLE TO TELL US WHAT WENT
011800*    WRONG WITHOUT HAVING TO PULL THE SOURCE LISTING.
011900 01  OPEN-ERROR-MESSAGE.
012000     05  FILLER                   PIC X(26)
012100         VALUE "ERROR OPENING ORDERS FILE ".
012200     05  OPEN-ERROR-STATUS        PIC X(02).
012300*    RUN-TOTAL COUNTERS DISPLAYED AT STOP RUN, PLUS THE WORKING
012400*    SUBSCRIPTS USED ACROSS SEVERAL PARAGRAPHS BELOW.
012500 01  COUNTERS.
012600     05  RAW-RECORDS-READ         PIC 9(07) COMP VALUE ZERO.
012700     05  RAW-RECORDS-KEPT         PIC 9(07) COMP VALUE ZERO.
012800     05  RAW-RECORDS-SHORT        PIC 9(07) COMP VALUE ZERO.
012900     05  RAW-RECORDS-DUPLICATE    PIC 9(07) COMP VALUE ZERO.
013000     05  FIELD-SUBSCRIPT          PIC 9(03) COMP VALUE ZERO.
013100     05  SEEN-TABLE-SUBSCRIPT     PIC 9(05) COMP VALUE ZERO.
013200     05  LAST-NONBLANK-POSITION   PIC 9(03) COMP VALUE ZERO.
0133005  FILLER                   PIC X(02).
013400*    HOLDS EVERY ORDER ID WE HAVE KEPT SO FAR THIS RUN, SEARCHED
013500*    BY 2200-CHECK-DUPLICATE-ORDER.  20000 IS COMFORTABLY ABOVE
013600*    THE LARGEST DAILY EXTRACT THIS SHOP HAS SEEN TO DATE.
013700 01  SEEN-ORDER-TABLE.
013800     05  SEEN-ORDER-ENTRY OCCURS 20000 TIMES
013900             INDEXED BY SEEN-ORDER-INDEX.
014000         10  SEEN-ORDER-ID        PIC X(09).
014100   10  FILLER               PIC X(01).
014200*    WORK AREA FOR THE COMMA-SPLIT OF EACH RAW DETAIL LINE.
014300 01  UNSTRING-FIELDS.
014400     05  UNSTRING-TALLY           PIC 9(02) COMP VALUE ZERO.
014500     05  WS-RAW-LINE-WORK         PIC X(250).
0146005  FILLER                   PIC X(02).
014700*    RAW-ORDER-RECORD AND ITS DATE-PART REDEFINES COME IN FROM
014800*    THE COPY LIBRARY - SEE RAWORDS1.CPY.
014900 COPY "RAWORDS1.CPY".
015000*    XFORM-ORDER-RECORD AND ITS NUMERIC-EDITED DERIVED-FIELD
015100*    REDEFINES COME IN FROM THE COPY LIBRARY - SEE XFORDS1.CPY.
015200 COPY "XFORDS1.CPY".
015300*    ORDER PROCESSING TIME WORK AREA - HOLDS THE BROKEN-OUT
015400*    MONTH/DAY/YEAR FOR BOTH DATES, THE VALIDITY SWITCHES, AND
015500*    THE TWO ORDINAL DAY NUMBERS SUBTRACTED TO GET THE RESULT.
015600 01  DATE-WORK-FIELDS.
015700     05  ORDER-DATE-NUMERIC.
015800         10  ORDER-DATE-MM        PIC 9(02).
015900         10  ORDER-DATE-DD        PIC 9(02).
016000         10  ORDER-DATE-YYYY      PIC 9(04).
016100     05  SHIP-DATE-NUMERIC.
016200         10  SHIP-DATE-MM         PIC 9(02).
016300         10  SHIP-DATE-DD         PIC 9(02).
016400         10  SHIP-DATE-YYYY       PIC 9(04).
016500     05  ORDER-DATE-VALID-SWITCH  PIC X(01) VALUE "Y".
016600         88  ORDER-DATE-IS-VALID           VALUE "Y".
016700     05  SHIP-DATE-VALID-SWITCH   PIC X(01) VALUE "Y".
016800         88  SHIP-DATE-IS-VALID            VALUE "Y".
016900     05  ORDER-DATE-DAY-NUMBER    PIC 9(07) COMP VALUE ZERO.
017000     05  SHIP-DATE-DAY-NUMBER     PIC 9(07) COMP VALUE ZERO.
017100     05  PROCESSING-TIME-WORK     PIC S9(07) VALUE ZERO.
0172005  FILLER                   PIC X(02).
017300*    GROSS MARGIN WORK AREA - THE SPLIT-OUT PROFIT/REVENUE
017400*    INTEGER AND FRACTION DIGITS OFF THE DECIMAL POINT, THE
017500*    REASSEMBLED SIGNED AMOUNTS, AND THE VALIDITY SWITCHES.
017600 01  MARGIN-WORK-FIELDS.
017700     05  PROFIT-INTEGER-DIGITS    PIC 9(10) VALUE ZERO.
017800     05  PROFIT-FRACTION-DIGITS   PIC 9(02) VALUE ZERO.
017900     05  REVENUE-INTEGER-DIGITS   PIC 9(10) VALUE ZERO.
018000     05  REVENUE-FRACTION-DIGITS  PIC 9(02) VALUE ZERO.
018100     05  PROFIT-AMOUNT            PIC S9(11)V99 VALUE ZERO.
018200     05  REVENUE-AMOUNT           PIC S9(11)V99 VALUE ZERO.
018300     05  PROFIT-NUMERIC-SWITCH    PIC X(01) VALUE "Y".
018400         88  PROFIT-IS-NUMERIC             VALUE "Y".
018500     05  REVENUE-NUMERIC-SWITCH   PIC X(01) VALUE "Y".
018600         88  REVENUE-IS-NUMERIC            VALUE "Y".
018700     05  GROSS-MARGIN-WORK        PIC S9(01)V9(04) VALUE ZERO.
0188005  FILLER                   PIC X(02).
018900*    CALENDAR-DAY-NUMBER-FIELDS AND CUMULATIVE-DAYS-TABLE SUPPORT
019000*    2430/2435/2436 - A TRUE GREGORIAN ORDINAL-DAY CONVERSION SO
019100*    ORDER PROCESSING TIME IS A REAL DAY COUNT, NOT A 31-DAY-
019200*    MONTH SHORTCUT.  SEE CB-382.
019300 01  CALENDAR-DAY-NUMBER-FIELDS.
019400     05  CALENDAR-YEAR-WORK            PIC 9(04) COMP VALUE ZERO.
019500     05  CALENDAR-MONTH-WORK           PIC 9(02) COMP VALUE ZERO.
019600     05  CALENDAR-DAY-WORK             PIC 9(02) COMP VALUE ZERO.
019700     05  CALENDAR-DAY-NUMBER-WORK      PIC 9(07) COMP VALUE ZERO.
019800     05  CALENDAR-PRIOR-YEARS-WORK     PIC 9(04) COMP VALUE ZERO.
019900     05  CALENDAR-LEAP-DAYS-4          PIC 9(04) COMP VALUE ZERO.
020000     05  CALENDAR-LEAP-DAYS-100        PIC 9(04) COMP VALUE ZERO.
020100     05  CALENDAR-LEAP-DAYS-400        PIC 9(04) COMP VALUE ZERO.
020200     05  CALENDAR-DIVIDE-QUOTIENT-WORK PIC 9(04) COMP VALUE ZERO.
020300     05  CALENDAR-LEAP-REMAINDER-4     PIC 9(04) COMP VALUE ZERO.
020400     05  CALENDAR-LEAP-REMAINDER-100   PIC 9(04) COMP VALUE ZERO.
020500     05  CALENDAR-LEAP-REMAINDER-400   PIC 9(04) COMP VALUE ZERO.
020600     05  CALENDAR-LEAP-YEAR-SWITCH     PIC X(01) VALUE "N".
020700         88  CALENDAR-YEAR-IS-LEAP              VALUE "Y".
020800     05  FILLER                        PIC X(01) VALUE SPACE.
020900*    THE TWELVE ENTRIES BELOW ARE THE NUMBER OF DAYS IN A NON-
021000*    LEAP YEAR BEFORE THE FIRST OF EACH MONTH (JAN=0, FEB=31,
021100*    MAR=59, ... DEC=334) - BUILT AS A REDEFINED LITERAL THE WAY
021200*    THIS SHOP HAS ALWAYS HAND-LOADED A CONSTANT TABLE.
021300 01  CUMULATIVE-DAYS-LITERALS.
021400     05  FILLER PIC X(38)
021500         VALUE "000031059090120151181212243273304334  ".
021600 01  CUMULATIVE-DAYS-TABLE REDEFINES CUMULATIVE-DAYS-LITERALS.
021700     05  CUMULATIVE-DAYS-BEFORE-MONTH PIC 9(03) OCCURS 12 TIMES.
021800     05  FILLER                       PIC X(02).
021900 01  DETAIL-RECORD-GOOD-SWITCH    PIC X(01) VALUE "Y".
022000     88  DETAIL-RECORD-IS-GOOD             VALUE "Y".
022100 PROCEDURE DIVISION.
022200*    MAINLINE PARAGRAPH - RUNS THE WHOLE TRANSFORM STEP START TO
022300*    FINISH.  OPENS BOTH FILES, LAYS DOWN THE HEADER LINE WITH
022400*    THE TWO NEW DERIVED COLUMNS TACKED ON, READS AND PROCESSES
022500*    EVERY DETAIL LINE UNTIL END OF FILE, THEN CLOSES UP AND
022600*    PRINTS THE RUN COUNTS OPERATIONS ASKS FOR AT EVERY SHIFT
022700*    CHANGE.
022800 0000-SOTRAN1-START.
022900     PERFORM 0100-OPEN-FILES
023000     PERFORM 1000-PROCESS-HEADER
023100     PERFORM 3000-READ-RAW-RECORD
023200     PERFORM 2000-PROCESS-DETAIL THRU 2000-PROCESS-DETAIL-EXIT
023300         UNTIL RAW-ORDERS-EOF
023400     PERFORM 9000-CLOSE-FILES
023500     DISPLAY "SOTRAN1 - RECORDS READ     " RAW-RECORDS-READ
023600     DISPLAY "SOTRAN1 - RECORDS KEPT     " RAW-RECORDS-KEPT
023700     DISPLAY "SOTRAN1 - SHORT RECORDS    " RAW-RECORDS-SHORT
023800     DISPLAY "SOTRAN1 - DUPLICATE ORDERS " RAW-RECORDS-DUPLICATE
023900     STOP RUN
024000     .
024100*    OPENS THE EXTRACT FOR INPUT AND THE TRANSFORMED OUTPUT FOR
024200*    OUTPUT.  EITHER OPEN FAILING IS TREATED AS FATAL - THERE IS
024300*    NO PARTIAL-FILE RECOVERY IN THIS STEP, OPERATIONS RERUNS THE
024400*    WHOLE JOB FROM THE TOP.
024500 0100-OPEN-FILES.
024600     OPEN INPUT RAW-ORDERS
024700     IF NOT RAW-ORDERS-SUCCESS
024800        MOVE RAW-ORDERS-STATUS TO OPEN-ERROR-STATUS
024900        DISPLAY OPEN-ERROR-MESSAGE
025000        PERFORM 9900-ABEND
025100     END-IF
025200     OPEN OUTPUT XFORM-ORDERS
025300     IF NOT XFORM-ORDERS-SUCCESS
025400        MOVE XFORM-ORDERS-STATUS TO OPEN-ERROR-STATUS
025500        DISPLAY OPEN-ERROR-MESSAGE
025600        PERFORM 9900-ABEND
025700     END-IF
025800     .
025900*    THE EXTRACT'S FIRST LINE IS A COLUMN-NAME HEADER, NOT A
026000*    DETAIL RECORD - IT IS READ HERE, ONCE, BEFORE THE MAIN
026100*    DETAIL LOOP EVER STARTS.  THE OUTGOING HEADER IS THE RAW
026200*    HEADER TEXT WITH THE TWO DERIVED COLUMN NAMES APPENDED, SO
026300*    SOLOAD1 AND ANYONE READING XFORDS BY EYE KNOWS WHAT THE LAST
026400*    TWO COLUMNS MEAN.
026500 1000-PROCESS-HEADER.
026600     READ RAW-ORDERS
026700         AT END SET RAW-ORDERS-EOF TO TRUE
026800     END-READ
026900     MOVE 1 TO LAST-NONBLANK-POSITION
027000*    TRAILING BLANKS ON THE RAW LINE WOULD OTHERWISE LAND IN THE
027100*    MIDDLE OF THE HEADER TEXT WE STRING ON AFTER IT, SO THE LAST
027200*    NON-BLANK COLUMN IS FOUND FIRST, SCANNING BACKWARD FROM THE
027300*    END OF THE 250-BYTE LINE.
027400     PERFORM 1100-FIND-LAST-NONBLANK
027500         VARYING FIELD-SUBSCRIPT FROM 250 BY -1
027600         UNTIL FIELD-SUBSCRIPT < 1
027700     MOVE SPACES TO XFORM-ORDERS-LINE
027800     STRING RAW-ORDERS-LINE (1:LAST-NONBLANK-POSITION)
027900                DELIMITED BY SIZE
028000            ",ORDER PROCESSING TIME,GROSS MARGIN"
028100                DELIMITED BY SIZE
028200         INTO XFORM-ORDERS-LINE
028300     END-STRING
028400     WRITE XFORM-ORDERS-LINE
028500     .
028600*    STOPS UPDATING LAST-NONBLANK-POSITION THE FIRST TIME IT
028700*    FINDS A NON-BLANK CHARACTER SCANNING RIGHT TO LEFT - THAT IS
028800*    THE LAST REAL COLUMN OF THE HEADER LINE.
028900 1100-FIND-LAST-NONBLANK.
029000     IF RAW-ORDERS-LINE (FIELD-SUBSCRIPT:1) NOT = SPACE
029100        AND LAST-NONBLANK-POSITION = 1
029200        MOVE FIELD-SUBSCRIPT TO LAST-NONBLANK-POSITION
029300     END-IF
029400     .
029500*    ONE PASS OF THIS PARAGRAPH HANDLES ONE DETAIL RECORD FROM
029600*    RAW-ORDERS START TO FINISH - SPLIT, DUPLICATE CHECK, PRIORITY
029700*    EXPANSION, THE TWO DERIVED FIELDS, PASS-THROUGH OF THE
029800*    UNCHANGED COLUMNS, AND THE WRITE TO XFORDS.  A SHORT RECORD
029900*    OR A REPEAT ORDER ID "GO TO"S STRAIGHT TO THE EXIT PARAGRAPH
030000*    WITHOUT WRITING ANYTHING - CB-204 MADE THAT THE RULE INSTEAD
030100*    OF ABENDING THE RUN.
030200 2000-PROCESS-DETAIL.
030300     ADD 1 TO RAW-RECORDS-READ
030400     MOVE "Y" TO DETAIL-RECORD-GOOD-SWITCH
030500     PERFORM 2100-SPLIT-RAW-RECORD
030600     IF NOT DETAIL-RECORD-IS-GOOD
030700        ADD 1 TO RAW-RECORDS-SHORT
030800        GO TO 2000-PROCESS-DETAIL-EXIT
030900     END-IF
031000     PERFORM 2200-CHECK-DUPLICATE-ORDER
031100     IF NOT DETAIL-RECORD-IS-GOOD
031200        ADD 1 TO RAW-RECORDS-DUPLICATE
031300        GO TO 2000-PROCESS-DETAIL-EXIT
031400     END-IF
031500     PERFORM 2300-EXPAND-ORDER-PRIORITY
031600     PERFORM 2400-COMPUTE-PROCESSING-TIME
031700     PERFORM 2500-COMPUTE-GROSS-MARGIN
031800     PERFORM 2600-COPY-PASS-THROUGH-FIELDS
031900     PERFORM 2700-WRITE-XFORM-RECORD
032000     ADD 1 TO RAW-RECORDS-KEPT
032100*    CB-341 (D.PELLETIER, 2002) - THIS CONSOLE CHATTER USED TO
032200*    RUN UNCONDITIONALLY EVERY 1000 RECORDS.  OPERATIONS ASKED
032300*    FOR A WAY TO TURN IT OFF ON THE OVERNIGHT RUN WHEN NOBODY IS
032400*    WATCHING THE CONSOLE - UPSI-0 OFF NOW SUPPRESSES IT.
032500     IF VERBOSE-SWITCH-ON
032600        IF (RAW-RECORDS-KEPT / 1000) * 1000 = RAW-RECORDS-KEPT
032700           DISPLAY "SOTRAN1 - " RAW-RECORDS-KEPT " KEPT SO FAR"
032800        END-IF
032900     END-IF
033000     PERFORM 3000-READ-RAW-RECORD
033100     .
033200 2000-PROCESS-DETAIL-EXIT.
033300*    A GO TO TARGET ONLY - NO LOGIC OF ITS OWN.  SHORT-CIRCUITS
033400*    OUT OF 2000-PROCESS-DETAIL WITHOUT FALLING THROUGH THE REST
033500*    OF THE PARAGRAPH WHEN A RECORD IS REJECTED.
033600     EXIT.
033700*    BREAKS THE COMMA-DELIMITED DETAIL LINE INTO ITS FOURTEEN RAW
033800*    FIELDS.  A SHORT LINE (FEWER THAN 14 COMMA-SEPARATED VALUES)
033900*    FAILS DETAIL-RECORD-GOOD-SWITCH AND IS DROPPED BY THE CALLER.
034000 2100-SPLIT-RAW-RECORD.
034100*    WORK COPY OF THE LINE - UNSTRING IS ALLOWED TO MODIFY ITS
034200*    SENDING FIELD'S POINTER TRACKING, SO WE NEVER UNSTRING THE
034300*    FD RECORD DIRECTLY.
034400     MOVE RAW-ORDERS-LINE TO WS-RAW-LINE-WORK
034500*    FOURTEEN TARGETS, COMMA DELIMITED, IN THE SAME COLUMN ORDER
034600*    AS THE RAW EXTRACT.  TALLYING IN COUNTS HOW MANY TARGETS
034700*    ACTUALLY RECEIVED DATA, WHICH IS HOW A SHORT LINE IS CAUGHT.
034800     UNSTRING WS-RAW-LINE-WORK DELIMITED BY ","
034900         INTO RO-REGION RO-COUNTRY RO-ITEM-TYPE
035000              RO-SALES-CHANNEL RO-ORDER-PRIORITY
035100              RO-ORDER-DATE-TEXT RO-ORDER-ID-TEXT
035200              RO-SHIP-DATE-TEXT RO-UNITS-SOLD-TEXT
035300              RO-UNIT-PRICE-TEXT RO-UNIT-COST-TEXT
035400              RO-TOTAL-REVENUE-TEXT RO-TOTAL-COST-TEXT
035500              RO-TOTAL-PROFIT-TEXT
035600         TALLYING IN UNSTRING-TALLY
035700     END-UNSTRING
035800     IF UNSTRING-TALLY < 14
035900        MOVE "N" TO DETAIL-RECORD-GOOD-SWITCH
036000     END-IF
036100     .
036200*    SALES ANALYSIS WANTS EACH ORDER ID COUNTED ONCE ONLY - THE
036300*    FIRST OCCURRENCE OF AN ORDER ID WINS, EVERY LATER ONE IS
036400*    MARKED A DUPLICATE AND DROPPED.  SEEN-ORDER-TABLE HOLDS
036500*    EVERY ORDER ID KEPT SO FAR.
036600 2200-CHECK-DUPLICATE-ORDER.
036700*    A SERIAL SEARCH, NOT SEARCH ALL - THE TABLE IS NOT KEPT IN
036800*    KEY ORDER SINCE ORDER IDS ARRIVE IN WHATEVER ORDER THE
036900*    EXTRACT WAS PULLED FROM.
037000     SET SEEN-ORDER-INDEX TO 1
037100     SEARCH SEEN-ORDER-ENTRY
037200         AT END
037300             PERFORM 2210-REMEMBER-ORDER-ID
037400         WHEN SEEN-ORDER-ID (SEEN-ORDER-INDEX) = RO-ORDER-ID-TEXT
037500             MOVE "N" TO DETAIL-RECORD-GOOD-SWITCH
037600     END-SEARCH
037700     .
037800*    APPENDS THE ORDER ID TO THE NEXT FREE SLOT IN SEEN-ORDER-
037900*    TABLE SO THE SEARCH IN 2200-CHECK-DUPLICATE-ORDER WILL CATCH
038000*    IT IF THE SAME ORDER ID TURNS UP LATER IN THE SAME RUN.  A
038100*    TABLE SIZED PAST 20000 WOULD BE AN UNUSUALLY LARGE DAILY
038200*    EXTRACT FOR THIS SHOP - RUN IS STOPPED RATHER THAN SILENTLY
038300*    DROPPING THE OVERFLOW.
038400 2210-REMEMBER-ORDER-ID.
038500     ADD 1 TO SEEN-TABLE-SUBSCRIPT
038600     IF SEEN-TABLE-SUBSCRIPT > 20000
038700        DISPLAY "SOTRAN1 - SEEN-ORDER-TABLE FULL, ABENDING"
038800        PERFORM 9900-ABEND
038900     END-IF
039000     MOVE RO-ORDER-ID-TEXT TO SEEN-ORDER-ID (SEEN-TABLE-SUBSCRIPT)
039100     .
039200*    THE RAW FILE CARRIES A ONE-BYTE PRIORITY CODE (L/M/H/C) - THE
039300*    DOWNSTREAM STORE AND QUERY STEP BOTH WANT THE SPELLED-OUT
039400*    WORD, SO IT IS EXPANDED HERE, ONCE, ON THE WAY IN.
039500 2300-EXPAND-ORDER-PRIORITY.
039600     EVALUATE RO-ORDER-PRIORITY
039700*    L = LOW, THE MOST COMMON CODE ON THE EXTRACT
039800         WHEN "L"
039900             MOVE "Low"      TO XO-ORDER-PRIORITY-WORD
040000*    M = MEDIUM
040100         WHEN "M"
040200             MOVE "Medium"   TO XO-ORDER-PRIORITY-WORD
040300*    H = HIGH
040400         WHEN "H"
040500             MOVE "High"     TO XO-ORDER-PRIORITY-WORD
040600*    C = CRITICAL, RESERVED FOR RUSH/EXPEDITED ORDERS
040700         WHEN "C"
040800             MOVE "Critical" TO XO-ORDER-PRIORITY-WORD
040900*    ANYTHING ELSE IS A BAD OR MISSING CODE - RECORD IS STILL
041000*    KEPT, JUST FLAGGED UNKNOWN RATHER THAN DROPPED.
041100         WHEN OTHER
041200             MOVE "Unknown"  TO XO-ORDER-PRIORITY-WORD
041300     END-EVALUATE
041400     .
041500*    ORDER PROCESSING TIME (REQUEST CB-198, T.FIORE 1993) IS THE
041600*    NUMBER OF CALENDAR DAYS FROM ORDER DATE TO SHIP DATE.  BOTH
041700*    DATES HAVE TO VALIDATE AS NUMERIC OR THE DERIVED VALUE IS
041800*    FORCED TO ZERO RATHER THAN BLOWING UP THE RUN ON ONE BAD
041900*    LINE - SEE CB-204 AND THE 1999 Y2K-REVIEW ENTRY ABOVE.
042000 2400-COMPUTE-PROCESSING-TIME.
042100     MOVE "Y" TO ORDER-DATE-VALID-SWITCH
042200     MOVE "Y" TO SHIP-DATE-VALID-SWITCH
042300     PERFORM 2410-VALIDATE-ORDER-DATE
042400     PERFORM 2420-VALIDATE-SHIP-DATE
042500     IF ORDER-DATE-IS-VALID AND SHIP-DATE-IS-VALID
042600        MOVE RO-ORDER-DATE-MONTH TO ORDER-DATE-MM
042700        MOVE RO-ORDER-DATE-DAY   TO ORDER-DATE-DD
042800        MOVE RO-ORDER-DATE-YEAR  TO ORDER-DATE-YYYY
042900        MOVE RO-SHIP-DATE-MONTH  TO SHIP-DATE-MM
043000        MOVE RO-SHIP-DATE-DAY    TO SHIP-DATE-DD
043100        MOVE RO-SHIP-DATE-YEAR   TO SHIP-DATE-YYYY
043200        PERFORM 2430-CONVERT-TO-DAY-NUMBER
043300        COMPUTE PROCESSING-TIME-WORK =
043400            SHIP-DATE-DAY-NUMBER - ORDER-DATE-DAY-NUMBER
043500     ELSE
043600        MOVE ZERO TO PROCESSING-TIME-WORK
043700     END-IF
043800     MOVE PROCESSING-TIME-WORK TO XO-PROCESSING-TIME-EDIT
043900     .
044000*    RO-ORDER-DATE-PARTS IS A REDEFINES OF THE RAW TEXT DATE FROM
044100*    RAWORDS1.CPY - EACH PART IS TESTED CHARACTER CLASS NUMERIC-
044200*    DIGIT RATHER THAN COBOL NUMERIC, SINCE THE FIELDS ARE PIC X.
044300 2410-VALIDATE-ORDER-DATE.
044400     IF RO-ORDER-DATE-MONTH  NOT NUMERIC-DIGIT OR
044500        RO-ORDER-DATE-DAY    NOT NUMERIC-DIGIT OR
044600        RO-ORDER-DATE-YEAR   NOT NUMERIC-DIGIT
044700        MOVE "N" TO ORDER-DATE-VALID-SWITCH
044800     END-IF
044900     .
045000*    SAME IDEA AS 2410 ABOVE, APPLIED TO THE SHIP DATE PARTS.
045100 2420-VALIDATE-SHIP-DATE.
045200     IF RO-SHIP-DATE-MONTH  NOT NUMERIC-DIGIT OR
045300        RO-SHIP-DATE-DAY    NOT NUMERIC-DIGIT OR
045400        RO-SHIP-DATE-YEAR   NOT NUMERIC-DIGIT
045500        MOVE "N" TO SHIP-DATE-VALID-SWITCH
045600     END-IF
045700     .
045800 2430-CONVERT-TO-DAY-NUMBER.
045900*    CB-382 (T.FIORE, 1996) - THIS USED TO RUN A QUICK AND DIRTY
046000*    (YYYY*372)+(MM*31)+DD SUBTRACTION RIGHT HERE. THAT TRICK
046100*    PRETENDS EVERY MONTH HAS 31 DAYS, SO A JAN-TO-MAR SPAN CAME
046200*    OUT SEVERAL DAYS LONG ANY YEAR WE CHECKED IT BY HAND. THE
046300*    SHOP MOVED TO A REAL ORDINAL-DAY CONVERSION BELOW SO THE
046400*    PROCESSING-TIME AVERAGE ON THE QUERY SIDE CAN BE TRUSTED.
046500     MOVE ORDER-DATE-YYYY TO CALENDAR-YEAR-WORK
046600     MOVE ORDER-DATE-MM   TO CALENDAR-MONTH-WORK
046700     MOVE ORDER-DATE-DD   TO CALENDAR-DAY-WORK
046800     PERFORM 2435-COMPUTE-CALENDAR-DAY-NUMBER
046900     MOVE CALENDAR-DAY-NUMBER-WORK TO ORDER-DATE-DAY-NUMBER
047000     MOVE SHIP-DATE-YYYY TO CALENDAR-YEAR-WORK
047100     MOVE SHIP-DATE-MM   TO CALENDAR-MONTH-WORK
047200     MOVE SHIP-DATE-DD   TO CALENDAR-DAY-WORK
047300     PERFORM 2435-COMPUTE-CALENDAR-DAY-NUMBER
047400     MOVE CALENDAR-DAY-NUMBER-WORK TO SHIP-DATE-DAY-NUMBER
047500     .
047600*    CB-382 (T.FIORE, 1996) - ORDINAL (JULIAN-STYLE) DAY NUMBER,
047700*    COUNTED FROM A FIXED EPOCH. COUNTS WHOLE YEARS OF 365 DAYS,
047800*    ADDS BACK ONE DAY FOR EVERY LEAP YEAR THAT CAME BEFORE THIS
047900*    ONE, THEN ADDS THE DAYS-BEFORE-THIS-MONTH FROM THE TABLE
048000*    BELOW PLUS THE DAY-OF-MONTH ITSELF. IF THE CURRENT YEAR IS
048100*    ITSELF A LEAP YEAR AND WE ARE PAST FEBRUARY, ONE MORE DAY
048200*    GOES IN FOR THE FEB 29 THIS YEAR ALREADY HAD.
048300 2435-COMPUTE-CALENDAR-DAY-NUMBER.
048400     PERFORM 2436-TEST-LEAP-YEAR
048500     COMPUTE CALENDAR-PRIOR-YEARS-WORK =
048600         CALENDAR-YEAR-WORK - 1
048700     DIVIDE CALENDAR-PRIOR-YEARS-WORK BY 4
048800         GIVING CALENDAR-LEAP-DAYS-4
048900     DIVIDE CALENDAR-PRIOR-YEARS-WORK BY 100
049000         GIVING CALENDAR-LEAP-DAYS-100
049100     DIVIDE CALENDAR-PRIOR-YEARS-WORK BY 400
049200         GIVING CALENDAR-LEAP-DAYS-400
049300     COMPUTE CALENDAR-DAY-NUMBER-WORK =
049400         (CALENDAR-PRIOR-YEARS-WORK * 365)
049500         + CALENDAR-LEAP-DAYS-4 - CALENDAR-LEAP-DAYS-100
049600         + CALENDAR-LEAP-DAYS-400
049700         + CUMULATIVE-DAYS-BEFORE-MONTH (CALENDAR-MONTH-WORK)
049800         + CALENDAR-DAY-WORK
049900     IF CALENDAR-YEAR-IS-LEAP AND CALENDAR-MONTH-WORK > 2
050000        ADD 1 TO CALENDAR-DAY-NUMBER-WORK
050100     END-IF
050200     .
050300*    CB-382 (T.FIORE, 1996) - STANDARD 4/100/400 LEAP TEST, DONE
050400*    WITH DIVIDE REMAINDERS SINCE THIS SHOP DOES NOT RUN THE
050500*    INTRINSIC FUNCTIONS THE NEWER COMPILERS OFFER.
050600 2436-TEST-LEAP-YEAR.
050700     MOVE "N" TO CALENDAR-LEAP-YEAR-SWITCH
050800     DIVIDE CALENDAR-YEAR-WORK BY 4
050900         GIVING CALENDAR-DIVIDE-QUOTIENT-WORK
051000         REMAINDER CALENDAR-LEAP-REMAINDER-4
051100     DIVIDE CALENDAR-YEAR-WORK BY 100
051200         GIVING CALENDAR-DIVIDE-QUOTIENT-WORK
051300         REMAINDER CALENDAR-LEAP-REMAINDER-100
051400     DIVIDE CALENDAR-YEAR-WORK BY 400
051500         GIVING CALENDAR-DIVIDE-QUOTIENT-WORK
051600         REMAINDER CALENDAR-LEAP-REMAINDER-400
051700     IF CALENDAR-LEAP-REMAINDER-400 = ZERO
051800        MOVE "Y" TO CALENDAR-LEAP-YEAR-SWITCH
051900     ELSE
052000        IF CALENDAR-LEAP-REMAINDER-4 = ZERO
052100           AND CALENDAR-LEAP-REMAINDER-100 NOT = ZERO
052200           MOVE "Y" TO CALENDAR-LEAP-YEAR-SWITCH
052300        END-IF
052400     END-IF
052500     .
052600*    GROSS MARGIN (REQUEST CB-198, T.FIORE 1993) IS PROFIT DIVIDED
052700*    BY REVENUE, ROUNDED TO FOUR DECIMALS.  BOTH RAW TEXT AMOUNTS
052800*    HAVE TO PASS A DIGIT-BY-DIGIT NUMERIC SCAN BEFORE ANY MATH
052900*    IS ATTEMPTED ON THEM - A BLANK OR GARBLED AMOUNT ON THE
053000*    EXTRACT IS COMMON ENOUGH THAT SALES ANALYSIS ASKED FOR ZERO
053100*    RATHER THAN AN ABEND.
053200 2500-COMPUTE-GROSS-MARGIN.
053300     PERFORM 2510-VALIDATE-PROFIT-TEXT
053400     PERFORM 2520-VALIDATE-REVENUE-TEXT
053500     IF PROFIT-IS-NUMERIC AND REVENUE-IS-NUMERIC
053600        PERFORM 2530-BUILD-PROFIT-AMOUNT
053700        PERFORM 2540-BUILD-REVENUE-AMOUNT
053800     END-IF
053900*    A ZERO REVENUE LINE IS TREATED THE SAME AS A BAD AMOUNT -
054000*    DIVIDING BY ZERO WOULD ABEND THE STEP, AND A ZERO-REVENUE
054100*    ORDER HAS NO MEANINGFUL MARGIN ANYWAY.
054200     IF PROFIT-IS-NUMERIC AND REVENUE-IS-NUMERIC
054300        AND REVENUE-AMOUNT NOT = ZERO
054400        COMPUTE GROSS-MARGIN-WORK ROUNDED =
054500            PROFIT-AMOUNT / REVENUE-AMOUNT
054600     ELSE
054700        MOVE ZERO TO GROSS-MARGIN-WORK
054800     END-IF
054900     MOVE GROSS-MARGIN-WORK TO XO-GROSS-MARGIN-EDIT
055000     .
055100*    WALKS RO-TOTAL-PROFIT-TEXT ONE CHARACTER AT A TIME LOOKING
055200*    FOR ANYTHING THAT IS NOT A DIGIT, A DECIMAL POINT, OR A
055300*    TRAILING BLANK.  FIFTEEN BYTES COVERS THE WIDEST PROFIT
055400*    AMOUNT THIS SHOP HAS EVER EXTRACTED.
055500 2510-VALIDATE-PROFIT-TEXT.
055600     MOVE "Y" TO PROFIT-NUMERIC-SWITCH
055700     PERFORM 2511-SCAN-PROFIT-CHARACTER
055800         VARYING FIELD-SUBSCRIPT FROM 1 BY 1
055900         UNTIL FIELD-SUBSCRIPT > 15
056000     .
056100*    ONE CHARACTER OF THE SCAN - FLIPS THE SWITCH OFF AND LEAVES
056200*    IT OFF FOR THE REST OF THE LOOP ONCE A BAD CHARACTER TURNS
056300*    UP, SINCE ONE BAD DIGIT IS ENOUGH TO CONDEMN THE WHOLE FIELD.
056400 2511-SCAN-PROFIT-CHARACTER.
056500     IF RO-TOTAL-PROFIT-TEXT (FIELD-SUBSCRIPT:1) NOT = SPACE
056600        AND RO-TOTAL-PROFIT-TEXT (FIELD-SUBSCRIPT:1) NOT NUMERIC-DIGIT
056700        AND RO-TOTAL-PROFIT-TEXT (FIELD-SUBSCRIPT:1) NOT = "."
056800        MOVE "N" TO PROFIT-NUMERIC-SWITCH
056900     END-IF
057000     .
057100*    SAME SCAN AS 2510 ABOVE, RUN AGAINST RO-TOTAL-REVENUE-TEXT.
057200 2520-VALIDATE-REVENUE-TEXT.
057300     MOVE "Y" TO REVENUE-NUMERIC-SWITCH
057400     PERFORM 2521-SCAN-REVENUE-CHARACTER
057500         VARYING FIELD-SUBSCRIPT FROM 1 BY 1
057600         UNTIL FIELD-SUBSCRIPT > 15
057700     .
057800 2521-SCAN-REVENUE-CHARACTER.
057900     IF RO-TOTAL-REVENUE-TEXT (FIELD-SUBSCRIPT:1) NOT = SPACE
058000        AND RO-TOTAL-REVENUE-TEXT (FIELD-SUBSCRIPT:1) NOT NUMERIC-DIGIT
058100        AND RO-TOTAL-REVENUE-TEXT (FIELD-SUBSCRIPT:1) NOT = "."
058200        MOVE "N" TO REVENUE-NUMERIC-SWITCH
058300     END-IF
058400     .
058500*    SPLITS THE VALIDATED PROFIT TEXT ON THE DECIMAL POINT AND
058600*    LETS UNSTRING RIGHT-JUSTIFY/ZERO-FILL EACH HALF INTO A
058700*    NUMERIC RECEIVER - NO NUMVAL FUNCTION IN THIS SHOP'S
058800*    COMPILER, SO THIS IS HOW RAW TEXT BECOMES REAL MONEY HERE.
058900 2530-BUILD-PROFIT-AMOUNT.
059000     UNSTRING RO-TOTAL-PROFIT-TEXT DELIMITED BY "."
059100         INTO PROFIT-INTEGER-DIGITS PROFIT-FRACTION-DIGITS
059200     END-UNSTRING
059300     COMPUTE PROFIT-AMOUNT =
059400         PROFIT-INTEGER-DIGITS + (PROFIT-FRACTION-DIGITS / 100)
059500     .
059600*    SAME SPLIT AS 2530 ABOVE, FOR TOTAL REVENUE.
059700 2540-BUILD-REVENUE-AMOUNT.
059800     UNSTRING RO-TOTAL-REVENUE-TEXT DELIMITED BY "."
059900         INTO REVENUE-INTEGER-DIGITS REVENUE-FRACTION-DIGITS
060000     END-UNSTRING
060100     COMPUTE REVENUE-AMOUNT =
060200         REVENUE-INTEGER-DIGITS + (REVENUE-FRACTION-DIGITS / 100)
060300     .
060400*    THE REMAINING RAW COLUMNS NEED NO DERIVATION, NO EDITING,
060500*    AND NO VALIDATION - THEY GO STRAIGHT ACROSS TO THE
060600*    TRANSFORMED RECORD UNCHANGED.
060700 2600-COPY-PASS-THROUGH-FIELDS.
060800*    GEOGRAPHY AND PRODUCT COLUMNS - UNCHANGED FROM THE EXTRACT.
060900     MOVE RO-REGION              TO XO-REGION
061000     MOVE RO-COUNTRY             TO XO-COUNTRY
061100     MOVE RO-ITEM-TYPE           TO XO-ITEM-TYPE
061200     MOVE RO-SALES-CHANNEL       TO XO-SALES-CHANNEL
061300*    DATE/ID TEXT COLUMNS - KEPT AS RAW TEXT ON THE OUTPUT SIDE
061400*    EVEN THOUGH THE DATE PARTS WERE ALREADY PULLED NUMERIC FOR
061500*    2400-COMPUTE-PROCESSING-TIME ABOVE.
061600     MOVE RO-ORDER-DATE-TEXT     TO XO-ORDER-DATE-TEXT
061700     MOVE RO-ORDER-ID-TEXT       TO XO-ORDER-ID-TEXT
061800     MOVE RO-SHIP-DATE-TEXT      TO XO-SHIP-DATE-TEXT
061900*    QUANTITY AND MONEY COLUMNS - THE SAME TEXT UNSTRUNG INTO
062000*    PROFIT-AMOUNT/REVENUE-AMOUNT ABOVE, STILL CARRIED FORWARD
062100*    AS TEXT SO SOLOAD1 CAN RE-DERIVE ITS OWN NUMERIC FIELDS.
062200     MOVE RO-UNITS-SOLD-TEXT     TO XO-UNITS-SOLD-TEXT
062300     MOVE RO-UNIT-PRICE-TEXT     TO XO-UNIT-PRICE-TEXT
062400     MOVE RO-UNIT-COST-TEXT      TO XO-UNIT-COST-TEXT
062500     MOVE RO-TOTAL-REVENUE-TEXT  TO XO-TOTAL-REVENUE-TEXT
062600     MOVE RO-TOTAL-COST-TEXT     TO XO-TOTAL-COST-TEXT
062700     MOVE RO-TOTAL-PROFIT-TEXT   TO XO-TOTAL-PROFIT-TEXT
062800     .
062900*    REASSEMBLES ALL SIXTEEN OUTGOING COLUMNS INTO ONE COMMA-
063000*    DELIMITED LINE FOR SOLOAD1 TO PICK UP - THE SAME SHAPE AS
063100*    THE RAW EXTRACT WITH PRIORITY SPELLED OUT AND THE TWO
063200*    DERIVED COLUMNS TACKED ON THE END, MATCHING THE HEADER LINE
063300*    WRITTEN BY 1000-PROCESS-HEADER.
063400 2700-WRITE-XFORM-RECORD.
063500     MOVE SPACES TO XFORM-ORDERS-LINE
063600     STRING XO-REGION              DELIMITED BY SIZE
063700            ","                    DELIMITED BY SIZE
063800            XO-COUNTRY              DELIMITED BY SIZE
063900            ","                    DELIMITED BY SIZE
064000            XO-ITEM-TYPE            DELIMITED BY SIZE
064100            ","                    DELIMITED BY SIZE
064200            XO-SALES-CHANNEL        DELIMITED BY SIZE
064300            ","                    DELIMITED BY SIZE
064400            XO-ORDER-PRIORITY-WORD  DELIMITED BY SIZE
064500            ","                    DELIMITED BY SIZE
064600            XO-ORDER-DATE-TEXT      DELIMITED BY SIZE
064700            ","                    DELIMITED BY SIZE
064800            XO-ORDER-ID-TEXT        DELIMITED BY SIZE
064900            ","                    DELIMITED BY SIZE
065000            XO-SHIP-DATE-TEXT       DELIMITED BY SIZE
065100            ","                    DELIMITED BY SIZE
065200            XO-UNITS-SOLD-TEXT      DELIMITED BY SIZE
065300            ","                    DELIMITED BY SIZE
065400            XO-UNIT-PRICE-TEXT      DELIMITED BY SIZE
065500            ","                    DELIMITED BY SIZE
065600            XO-UNIT-COST-TEXT       DELIMITED BY SIZE
065700            ","                    DELIMITED BY SIZE
065800            XO-TOTAL-REVENUE-TEXT   DELIMITED BY SIZE
065900            ","                    DELIMITED BY SIZE
066000            XO-TOTAL-COST-TEXT      DELIMITED BY SIZE
066100            ","                    DELIMITED BY SIZE
066200            XO-TOTAL-PROFIT-TEXT    DELIMITED BY SIZE
066300            ","                    DELIMITED BY SIZE
066400            XO-PROCESSING-TIME-TEXT DELIMITED BY SIZE
066500            ","                    DELIMITED BY SIZE
066600            XO-GROSS-MARGIN-TEXT    DELIMITED BY SIZE
066700         INTO XFORM-ORDERS-LINE
066800     END-STRING
066900     WRITE XFORM-ORDERS-LINE
067000     .
067100*    THE ONE READ PARAGRAPH FOR THE WHOLE STEP - CALLED ONCE FROM
067200*    THE MAINLINE BEFORE THE DETAIL LOOP STARTS, THEN AGAIN AT
067300*    THE BOTTOM OF EVERY PASS THROUGH 2000-PROCESS-DETAIL.
067400 3000-READ-RAW-RECORD.
067500     READ RAW-ORDERS
067600         AT END
067700             SET RAW-ORDERS-EOF TO TRUE
067800     END-READ
067900     .
068000*    NORMAL END-OF-JOB CLEANUP - NOTHING FANCY, JUST CLOSE WHAT
068100*    0100-OPEN-FILES OPENED.
068200 9000-CLOSE-FILES.
068300     CLOSE RAW-ORDERS XFORM-ORDERS
068400     .
068500*    ABNORMAL TERMINATION PARAGRAPH - REACHED ONLY ON AN OPEN
068600*    FAILURE OR AN OVERFLOWED SEEN-ORDER-TABLE.  NO FILES ARE
068700*    CLOSED HERE ON PURPOSE - OPERATIONS WANTS THE STATUS CODES
068800*    LEFT EXACTLY AS THEY WERE AT THE MOMENT OF FAILURE FOR THE
068900*    ABEND DUMP.
069000 9900-ABEND.
069100     DISPLAY "SOTRAN1 - ABNORMAL TERMINATION"
069200     STOP RUN
069300     .
