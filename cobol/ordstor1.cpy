000100*---------------------------------------------------------------
000200*    ORDSTOR1.CPY
000300*    LOADED ORDERS TABLE RECORD - THE KEYED ORDER STORE BUILT
000400*    BY SOLOAD1 AND SCANNED BY SOQURY1.  ORGANIZATION INDEXED,
000500*    RECORD KEY SO-ORDER-ID, TWO ALTERNATE KEYS SO THE STORE
000600*    CAN BE FOUND BY ORDER ID, BY REGION+COUNTRY, OR BY ORDER
000700*    DATE (ANALYSIS REQUESTS COME IN ALL THREE WAYS).
000800*---------------------------------------------------------------
000900*    02/18/93  T.FIORE       ORIGINAL LAYOUT, KEYED ON ORDER ID
001000*    06/03/94  T.FIORE       ADDED SO-REGION-COUNTRY-KEY AS AN
001100*                            ALTERNATE KEY - SALES WANTED A
001200*                            LOOKUP BY TERRITORY
001300*    09/09/98  M.OKONKWO     Y2K - CONFIRMED SO-ORDER-DATE AND
001400*                            SO-SHIP-DATE STAY TEXT MM/DD/YYYY,
001500*                            NO WINDOWING NEEDED
001600*---------------------------------------------------------------
001700 01  STORED-ORDER-RECORD.
001800     05  SO-ORDER-ID                PIC 9(9).
001900     05  SO-REGION-COUNTRY-KEY.
002000         10  SO-REGION              PIC X(25).
002100         10  SO-COUNTRY             PIC X(30).
002200     05  SO-ORDER-DATE              PIC X(10).
002300     05  SO-ITEM-TYPE                PIC X(20).
002400     05  SO-SALES-CHANNEL               PIC X(10).
002500     05  SO-ORDER-PRIORITY-WORD      PIC X(08).
002600     05  SO-SHIP-DATE                PIC X(10).
002700     05  SO-UNITS-SOLD               PIC 9(7).
002800     05  SO-UNIT-PRICE               PIC S9(7)V99.
002900     05  SO-UNIT-COST                PIC S9(7)V99.
003000     05  SO-TOTAL-REVENUE            PIC S9(11)V99.
003100     05  SO-TOTAL-COST               PIC S9(11)V99.
003200     05  SO-TOTAL-PROFIT             PIC S9(11)V99.
003300     05  SO-PROCESSING-TIME          PIC S9(5).
003400     05  SO-GROSS-MARGIN             PIC S9(1)V9(4).
003500     05  SO-LOAD-RECORD-NUMBER       PIC 9(9).
003600     05  FILLER                      PIC X(15).
