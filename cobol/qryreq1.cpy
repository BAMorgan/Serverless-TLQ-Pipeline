000100*---------------------------------------------------------------
000200*    QRYREQ1.CPY
000300*    QUERY REQUEST RECORD - ONE RECORD READ BY SOQURY1 FROM
000400*    THE QRYREQ CONTROL FILE.  THE FILTER AND GROUP-BY TABLES
000500*    ARE OCCURS DEPENDING ON, THE SAME WAY THE OLD NAME-TABLE
000600*    CONTROL CARD WAS BUILT - SEE QR-FILTER-COUNT/QR-GROUP-
000700*    COUNT BELOW.
000800*---------------------------------------------------------------
000900*    02/18/93  T.FIORE       ORIGINAL LAYOUT
001000*    07/11/95  T.FIORE       RAISED FILTER TABLE FROM 5 TO 10
001100*                            ENTRIES PER REQUEST FROM SALES
001200*                            ANALYSIS (REQUEST CB-224)
001300*---------------------------------------------------------------
001400 01  QUERY-REQUEST-RECORD.
001500     05  QR-FILTER-COUNT             PIC 9(02).
001600     05  QR-GROUP-COUNT              PIC 9(02).
001700     05  FILLER                      PIC X(06).
001800     05  QR-FILTER-ENTRY OCCURS 0 TO 10 TIMES
001900             DEPENDING ON QR-FILTER-COUNT.
002000         10  QR-FILTER-COLUMN        PIC X(20).
002100         10  QR-FILTER-VALUE         PIC X(30).
002200         10  FILLER                  PIC X(05).
002300     05  QR-GROUPBY-ENTRY OCCURS 0 TO 6 TIMES
002400             DEPENDING ON QR-GROUP-COUNT.
002500         10  QR-GROUPBY-COLUMN       PIC X(20).
002600         10  FILLER                  PIC X(05).
