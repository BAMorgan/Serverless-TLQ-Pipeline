000100*---------------------------------------------------------------
000200*    RAWORD1.CPY
000300*    RAW SALES ORDER RECORD - ONE ORDER AS RECEIVED FROM THE
000400*    EXTRACT FILE (COMMA-DELIMITED TEXT, ONE ORDER PER LINE).
000500*    USED BY SOTRAN1 AS THE WORKING-STORAGE TARGET OF THE
000600*    UNSTRING THAT SPLITS A RAW-ORDERS DETAIL LINE.
000700*---------------------------------------------------------------
000800*    03/14/88  R.HATHAWAY    ORIGINAL LAYOUT
000900*    11/02/91  R.HATHAWAY    ADDED SALES-CHANNEL, CHANGED ORDER
001000*                            PRIORITY FROM X(4) TO X(1) CODE
001100*    09/09/98  M.OKONKWO     Y2K - ORDER-DATE/SHIP-DATE REMAIN
001200*                            TEXT MM/DD/YYYY, NO PACKED DATE
001300*                            FIELDS IN THIS LAYOUT TO CONVERT
001400*---------------------------------------------------------------
001500 01  RAW-ORDER-RECORD.
001600     05  RO-REGION                  PIC X(25).
001700     05  RO-COUNTRY                 PIC X(30).
001800     05  RO-ITEM-TYPE                PIC X(20).
001900     05  RO-SALES-CHANNEL               PIC X(10).
002000     05  RO-ORDER-PRIORITY           PIC X(01).
002100     05  RO-ORDER-DATE-TEXT          PIC X(10).
002200     05  RO-ORDER-DATE-PARTS REDEFINES RO-ORDER-DATE-TEXT.
002300         10  RO-ORDER-DATE-MONTH     PIC X(02).
002400         10  FILLER                  PIC X(01).
002500         10  RO-ORDER-DATE-DAY       PIC X(02).
002600         10  FILLER                  PIC X(01).
002700         10  RO-ORDER-DATE-YEAR      PIC X(04).
002800     05  RO-ORDER-ID-TEXT            PIC X(09).
002900     05  RO-SHIP-DATE-TEXT           PIC X(10).
003000     05  RO-SHIP-DATE-PARTS REDEFINES RO-SHIP-DATE-TEXT.
003100         10  RO-SHIP-DATE-MONTH      PIC X(02).
003200         10  FILLER                  PIC X(01).
003300         10  RO-SHIP-DATE-DAY        PIC X(02).
003400         10  FILLER                  PIC X(01).
003500         10  RO-SHIP-DATE-YEAR       PIC X(04).
003600     05  RO-UNITS-SOLD-TEXT          PIC X(07).
003700     05  RO-UNIT-PRICE-TEXT          PIC X(10).
003800     05  RO-UNIT-COST-TEXT           PIC X(10).
003900     05  RO-TOTAL-REVENUE-TEXT       PIC X(15).
004000     05  RO-TOTAL-COST-TEXT          PIC X(15).
004100     05  RO-TOTAL-PROFIT-TEXT        PIC X(15).
004200     05  FILLER                      PIC X(20).
