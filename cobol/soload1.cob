000100 @OPTIONS MAIN
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    SOLOAD1.
000400 AUTHOR.        R. HATHAWAY.
000500 INSTALLATION.  COASTAL MERCHANDISE DISTRIBUTORS - MIS DEPT.
000600 DATE-WRITTEN.  03/21/88.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*---------------------------------------------------------------
001000*    SOLOAD1 - SALES ORDER LOAD STEP
001100*    READS THE TRANSFORMED, COMMA-DELIMITED ORDERS FILE BUILT
001200*    BY SOTRAN1, CONVERTS EVERY TEXT FIELD TO ITS NUMERIC FORM,
001300*    AND BUILDS THE KEYED ORDER STORE THAT SOQURY1 RUNS
001400*    ANALYSIS REQUESTS AGAINST.  THE INDEXED FILE IS BUILT WITH
001500*    A SORT SO THE ORDER-ID KEY COMES OUT ALREADY SEQUENCED.
001600*---------------------------------------------------------------
001700*    CHANGE LOG
001800*---------------------------------------------------------------
001900*    03/21/88  R.HATHAWAY    ORIGINAL PROGRAM - PROJ 1122
002000*    11/09/91  R.HATHAWAY    ADDED SALES-CHANNEL/ORDER-PRIORITY
002100*                            WORD CONVERSION TO MATCH SOTRAN1
002200*    02/22/93  T.FIORE       ADDED ORDER PROCESSING TIME AND
002300*                            GROSS MARGIN CONVERSION - CB-198
002400*    06/14/94  T.FIORE       ADDED REGION+COUNTRY ALTERNATE KEY
002500*                            BUILD TO MATCH ORDSTOR1 LAYOUT
002600*    09/09/98  M.OKONKWO     Y2K REVIEW - NO PACKED DATE FIELDS
002700*                            IN THIS PROGRAM, NO CHANGE REQUIRED
002800*    01/19/99  M.OKONKWO     REJECT RECORD INSTEAD OF ABEND WHEN
002900*                            A MONEY FIELD WONT CONVERT
003000*    05/09/02  D.PELLETIER   LOAD-RECORD-COUNT DISPLAY NOW EVERY
003100*                            1000 RECORDS INSTEAD OF EVERY ONE,
003200*                            OPERATIONS COMPLAINED ABOUT THE
003300*                            CONSOLE CHATTER ON THE YEAR-END RUN      CB-341
003400*---------------------------------------------------------------
003500*    FUNCTIONAL NARRATIVE
003600*---------------------------------------------------------------
003700*    INPUT  - XFORDS, THE TRANSFORMED EXTRACT SOTRAN1 WRITES, ONE
003800*             EXTENDED HEADER LINE FOLLOWED BY DETAIL LINES.
003900*    OUTPUT - ORDSTOR, THE KEYED ORDER STORE SOQURY1 RUNS
004000*             ANALYSIS REQUESTS AGAINST.  RECORD KEY IS ORDER ID,
004100*             WITH TWO ALTERNATE KEYS (REGION+COUNTRY, ORDER
004200*             DATE) SO THE STORE SUPPORTS LOOKUP THE THREE WAYS
004300*             THE QUERY STEP NEEDS.
004400*    EVERY TEXT FIELD ON THE EXTRACT IS CONVERTED BACK TO A REAL
004500*    NUMERIC OR SIGNED-NUMERIC FIELD HERE - SOTRAN1 WROTE
004600*    EVERYTHING AS TEXT SO IT COULD BE COMMA-DELIMITED, AND THIS
004700*    STEP UNDOES THAT FOR STORAGE.
004800*    THE ORDSTOR-FILE ITSELF IS NEVER OPENED FOR OUTPUT DIRECTLY
004900*    - SORT ... GIVING BUILDS IT FROM THE RELEASED SORT-WORK
005000*    RECORDS, WHICH IS HOW THE ORDER-ID SEQUENCE COMES OUT
005100*    ALREADY IN KEY ORDER.
005200*---------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-PC.
005600 OBJECT-COMPUTER.  IBM-PC.
005700 SPECIAL-NAMES.
005800     CLASS NUMERIC-DIGIT IS "0" THRU "9".
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT XFORM-ORDERS ASSIGN TO "XFORDS"
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            ACCESS IS SEQUENTIAL
006400            FILE STATUS IS XFORM-ORDERS-STATUS.
006500     SELECT ORDSTOR-FILE ASSIGN TO "ORDSTOR"
006600            ORGANIZATION IS INDEXED
006700            RECORD KEY IS SO-ORDER-ID OF STORED-ORDER-RECORD
006800            ALTERNATE KEY IS SO-REGION-COUNTRY-KEY OF
006900                STORED-ORDER-RECORD WITH DUPLICATES
007000            ALTERNATE KEY IS SO-ORDER-DATE OF
007100                STORED-ORDER-RECORD WITH DUPLICATES
007200            ACCESS IS SEQUENTIAL
007300            FILE STATUS IS ORDSTOR-STATUS.
007400*    SORT-WORK IS THE SHOP'S USUAL SCRATCH SORT FILE - NO FILE
007500*    STATUS IS KEPT ON IT, THE RUNTIME HANDLES SORT FAILURES.
007600     SELECT SORT-WORK ASSIGN TO SORT-WORK-FILE.
007700 DATA DIVISION.
007800 FILE SECTION.
007900*    XFORM-ORDERS-LINE IS DELIBERATELY UN-GROUPED - THE HEADER
008000*    LINE AND EVERY DETAIL LINE ARE DIFFERENT SHAPES ON THIS
008100*    FILE, SO THE ONLY SAFE FD LAYOUT IS ONE RAW TEXT FIELD.
008200 FD  XFORM-ORDERS.
008300 01  XFORM-ORDERS-LINE            PIC X(250).
008400*    ORDSTOR1.CPY CARRIES THE LOADED-ORDERS-TABLE RECORD LAYOUT -
008500*    SAME COPYBOOK SOQURY1 READS THE STORE BACK THROUGH.
008600 FD  ORDSTOR-FILE.
008700 COPY "ORDSTOR1.CPY".
008800*    SORT-ORDER-RECORD IS THE SHAPE RELEASED INTO THE SORT AND
008900*    WHAT COMES OUT THE GIVING SIDE INTO ORDSTOR-FILE - IT HAS TO
009000*    MATCH ORDSTOR1.CPY FIELD FOR FIELD, SO IT IS KEPT HERE AS A
009100*    PARALLEL LAYOUT RATHER THAN REDEFINING THE COPYBOOK, SINCE
009200*    SORT RECORD DESCRIPTIONS CAN'T CARRY A COPY'D FD UNDER THEM
009300*    ON THIS COMPILER.
009400 SD  SORT-WORK.
009500 01  SORT-ORDER-RECORD.
009600     05  SO-ORDER-ID                PIC 9(9).
009700     05  SO-REGION-COUNTRY-KEY.
009800         10  SO-REGION              PIC X(25).
009900         10  SO-COUNTRY             PIC X(30).
010000     05  SO-ORDER-DATE              PIC X(10).
010100     05  SO-ITEM-TYPE                PIC X(20).
010200     05  SO-SALES-CHANNEL               PIC X(10).
010300     05  SO-ORDER-PRIORITY-WORD      PIC X(08).
010400     05  SO-SHIP-DATE                PIC X(10).
010500     05  SO-UNITS-SOLD               PIC 9(7).
010600     05  SO-UNIT-PRICE               PIC S9(7)V99.
010700     05  SO-UNIT-COST                PIC S9(7)V99.
010800     05  SO-TOTAL-REVENUE            PIC S9(11)V99.
010900     05  SO-TOTAL-COST               PIC S9(11)V99.
011000     05  SO-TOTAL-PROFIT             PIC S9(11)V99.
011100     05  SO-PROCESSING-TIME          PIC S9(5).
011200     05  SO-GROSS-MARGIN             PIC S9(1)V9(4).
011300     05  SO-LOAD-RECORD-NUMBER       PIC 9(9).
011400     05  FILLER                      PIC X(15).
011500 WORKING-STORAGE SECTION.
011600*    STANDARD TWO-BYTE FILE STATUS CODES - "00" IS SUCCESS ON
011700*    BOTH FILES, "10" IS END OF FILE ON THE SEQUENTIAL EXTRACT.
011800 01  FILE-STATUS-FIELDS.
011900     05  XFORM-ORDERS-STATUS       PIC X(02) VALUE SPACES.
012000         88  XFORM-ORDERS-SUCCESS            VALUE "00".
012100         88  XFORM-ORDERS-EOF                VALUE "10".
012200     05  ORDSTOR-STATUS            PIC X(02) VALUE SPACES.
012300         88  ORDSTOR-SUCCESS                 VALUE "00".
0124005  FILLER                    PIC X(02).
012500*    ONLY THE INBOUND EXTRACT CAN FAIL TO OPEN IN PRACTICE - THE
012600*    OUTBOUND STORE IS BUILT BY THE SORT/GIVING BELOW, NOT BY AN
012700*    EXPLICIT OPEN OUTPUT, SO THERE IS NO SEPARATE ABEND TEXT FOR IT.
012800 01  OPEN-ERROR-MESSAGE.
012900     05  FILLER                    PIC X(26)
013000         VALUE "ERROR OPENING ORDERS FILE ".
013100     05  OPEN-ERROR-STATUS         PIC X(02).
013200*    RUN TOTALS REPORTED ON THE CONSOLE AT STOP RUN - ALL THREE
013300*    ARE COMP SO THE COUNTING ITSELF COSTS NOTHING ON A BIG FILE.
013400 01  COUNTERS.
013500     05  XFORM-RECORDS-READ        PIC 9(07) COMP VALUE ZERO.
013600     05  ORDER-RECORDS-LOADED      PIC 9(07) COMP VALUE ZERO.
013700     05  LOAD-RECORD-NUMBER-WORK   PIC 9(09) COMP VALUE ZERO.
0138005  FILLER                    PIC X(02).
013900 01  UNSTRING-FIELDS.
014000     05  WS-XFORM-LINE-WORK        PIC X(250).
014100*    WS-XFORM-LINE-COLUMNS LETS A PROGRAMMER CHASING A BAD LOAD
014200*    RECORD DISPLAY THE FIRST FEW COMMA-DELIMITED COLUMNS OF THE
014300*    RAW TEXT LINE WITHOUT RE-UNSTRINGING IT - SEE CB-341.
014400     05  WS-XFORM-LINE-COLUMNS REDEFINES WS-XFORM-LINE-WORK.
014500         10  WS-XFORM-COL-1-5      PIC X(100).
014600         10  WS-XFORM-COL-6-UP     PIC X(150).
0147005  FILLER                    PIC X(01).
014800*    XFORDS1.CPY IS THE SAME TRANSFORMED-RECORD LAYOUT SOTRAN1
014900*    WRITES - THIS PROGRAM ONLY EVER UNSTRINGS XO- FIELDS, IT
015000*    NEVER BUILDS ONE, SO THE COPYBOOK IS PULLED IN READ-ONLY.
015100 COPY "XFORDS1.CPY".
015200*    MONEY-CONVERSION-FIELDS HOLD THE WHOLE-DOLLAR AND CENTS HALVES
015300*    OF EACH DECIMAL TEXT FIELD AFTER THE UNSTRING IN 2300 SPLITS
015400*    THEM ON THE DECIMAL POINT - 2500 RECOMBINES THEM WITH A
015500*    COMPUTE RATHER THAN CALLING NUMVAL, WHICH THIS SHOP AVOIDS.
015600 01  MONEY-CONVERSION-FIELDS.
015700     05  PRICE-INTEGER-DIGITS      PIC 9(07) VALUE ZERO.
015800     05  PRICE-FRACTION-DIGITS     PIC 9(02) VALUE ZERO.
015900     05  COST-INTEGER-DIGITS       PIC 9(07) VALUE ZERO.
016000     05  COST-FRACTION-DIGITS      PIC 9(02) VALUE ZERO.
016100     05  REVENUE-INTEGER-DIGITS    PIC 9(11) VALUE ZERO.
016200     05  REVENUE-FRACTION-DIGITS   PIC 9(02) VALUE ZERO.
016300     05  TOTCOST-INTEGER-DIGITS    PIC 9(11) VALUE ZERO.
016400     05  TOTCOST-FRACTION-DIGITS   PIC 9(02) VALUE ZERO.
016500     05  PROFIT-INTEGER-DIGITS     PIC 9(11) VALUE ZERO.
016600     05  PROFIT-FRACTION-DIGITS    PIC 9(02) VALUE ZERO.
0167005  FILLER                    PIC X(02).
016800 01  ORDER-ID-WORK                 PIC 9(09) VALUE ZERO.
016900 01  UNITS-SOLD-WORK               PIC 9(07) VALUE ZERO.
017000 PROCEDURE DIVISION.
017100*    MAINLINE - THE WHOLE LOAD STEP IS ONE SORT STATEMENT.  THE
017200*    INPUT PROCEDURE READS AND CONVERTS EVERY DETAIL RECORD AND
017300*    RELEASES IT, THE SORT PUTS THEM IN ORDER-ID SEQUENCE, AND
017400*    GIVING WRITES THE RESULT STRAIGHT INTO THE INDEXED STORE.
017500 0000-SOLOAD1-START.
017600     PERFORM 0100-OPEN-FILES
017700     SORT SORT-WORK ASCENDING KEY SO-ORDER-ID OF SORT-ORDER-RECORD
017800         INPUT PROCEDURE IS 2000-BUILD-SORT-RECORDS
017900         GIVING ORDSTOR-FILE
018000     PERFORM 9000-CLOSE-FILES
018100     DISPLAY "SOLOAD1 - TRANSFORMED RECORDS READ " XFORM-RECORDS-READ
018200     DISPLAY "SOLOAD1 - ORDER RECORDS LOADED     " ORDER-RECORDS-LOADED
018300     STOP RUN
018400     .
018500*    OPENS THE EXTRACT FOR INPUT ONLY - THE OUTPUT SIDE IS OPENED
018600*    IMPLICITLY BY THE SORT/GIVING IN THE MAINLINE, SO THERE IS
018700*    NOTHING ELSE TO OPEN HERE.
018800 0100-OPEN-FILES.
018900     OPEN INPUT XFORM-ORDERS
019000     IF NOT XFORM-ORDERS-SUCCESS
019100        MOVE XFORM-ORDERS-STATUS TO OPEN-ERROR-STATUS
019200        DISPLAY OPEN-ERROR-MESSAGE
019300        PERFORM 9900-ABEND
019400     END-IF
019500     .
019600*    THE SORT STATEMENT'S INPUT PROCEDURE - CONTROL LANDS HERE
019700*    ONCE, RUNS TO COMPLETION, AND THE SORT TAKES OVER FROM THERE.
019800*    NOTHING MAY READ XFORM-ORDERS OUTSIDE THIS PARAGRAPH RANGE.
019900 2000-BUILD-SORT-RECORDS.
020000     PERFORM 2010-SKIP-XFORM-HEADER
020100     PERFORM 3000-READ-XFORM-RECORD
020200     PERFORM 2100-CONVERT-DETAIL-RECORD THRU
020300              2100-CONVERT-DETAIL-RECORD-EXIT
020400         UNTIL XFORM-ORDERS-EOF
020500     .
020600*    THE TRANSFORMED FILE CARRIES ONE EXTENDED HEADER LINE BUILT
020700*    BY SOTRAN1 - IT IS NOT A DETAIL ROW AND MUST BE DISCARDED
020800*    BEFORE THE SORT-INPUT-PROCEDURE LOOP STARTS READING DETAIL.
020900 2010-SKIP-XFORM-HEADER.
021000     READ XFORM-ORDERS
021100         AT END
021200             SET XFORM-ORDERS-EOF TO TRUE
021300     END-READ
021400     .
021500*    ONE PASS OF THE SORT-INPUT LOOP - SPLIT THE COMMA TEXT,
021600*    CONVERT EACH GROUP OF FIELDS, ASSEMBLE THE SORT RECORD AND
021700*    RELEASE IT, THEN READ THE NEXT TRANSFORMED LINE.
021800 2100-CONVERT-DETAIL-RECORD.
021900     PERFORM 2110-SPLIT-XFORM-RECORD
022000     PERFORM 2200-CONVERT-KEY-FIELDS
022100     PERFORM 2300-CONVERT-MONEY-FIELDS
022200     PERFORM 2400-CONVERT-DERIVED-FIELDS
022300     PERFORM 2500-ASSEMBLE-SORT-RECORD
022400     PERFORM 2900-RELEASE-SORT-RECORD
022500     PERFORM 3000-READ-XFORM-RECORD
022600     .
022700 2100-CONVERT-DETAIL-RECORD-EXIT.
022800     EXIT.
022900 2110-SPLIT-XFORM-RECORD.
023000     MOVE XFORM-ORDERS-LINE TO WS-XFORM-LINE-WORK
023100     UNSTRING WS-XFORM-LINE-WORK DELIMITED BY ","
023200         INTO XO-REGION XO-COUNTRY XO-ITEM-TYPE
023300              XO-SALES-CHANNEL XO-ORDER-PRIORITY-WORD
023400              XO-ORDER-DATE-TEXT XO-ORDER-ID-TEXT
023500              XO-SHIP-DATE-TEXT XO-UNITS-SOLD-TEXT
023600              XO-UNIT-PRICE-TEXT XO-UNIT-COST-TEXT
023700              XO-TOTAL-REVENUE-TEXT XO-TOTAL-COST-TEXT
023800              XO-TOTAL-PROFIT-TEXT XO-PROCESSING-TIME-TEXT
023900              XO-GROSS-MARGIN-TEXT
024000     END-UNSTRING
024100     .
024200*    ORDER ID AND UNITS SOLD COME IN AS TEXT - UNSTRINGING STRAIGHT
024300*    INTO A NUMERIC RECEIVER RIGHT-JUSTIFIES AND ZERO-FILLS FOR
024400*    US, THE SAME AS A MOVE WOULD, SO NO NUMVAL IS NEEDED.
024500*    THE ORDER-ID AND UNITS-SOLD WORK FIELDS ARE ZEROED FIRST SO
024600*    A SHORT OR BLANK TEXT FIELD UNSTRINGS TO ZERO RATHER THAN
024700*    CARRYING OVER WHATEVER WAS LEFT FROM THE PRIOR DETAIL RECORD.
024800 2200-CONVERT-KEY-FIELDS.
024900     MOVE ZERO TO ORDER-ID-WORK
025000     UNSTRING XO-ORDER-ID-TEXT DELIMITED BY SPACE
025100         INTO ORDER-ID-WORK
025200     END-UNSTRING
025300     MOVE ZERO TO UNITS-SOLD-WORK
025400     UNSTRING XO-UNITS-SOLD-TEXT DELIMITED BY SPACE
025500         INTO UNITS-SOLD-WORK
025600     END-UNSTRING
025700     .
025800*    FIVE DECIMAL TEXT FIELDS, FIVE IDENTICAL UNSTRINGS - EACH ONE
025900*    SPLITS ON THE LITERAL DECIMAL POINT INTO A WHOLE-DOLLARS
026000*    RECEIVER AND A TWO-DIGIT CENTS RECEIVER.  01/19/99 (M.OKONKWO)
026100*    - IF THE TEXT HAS NO DECIMAL POINT AT ALL THE CENTS RECEIVER
026200*    COMES BACK ZERO RATHER THAN BLOWING UP THE UNSTRING.
026300 2300-CONVERT-MONEY-FIELDS.
026400     UNSTRING XO-UNIT-PRICE-TEXT DELIMITED BY "."
026500         INTO PRICE-INTEGER-DIGITS PRICE-FRACTION-DIGITS
026600     END-UNSTRING
026700     UNSTRING XO-UNIT-COST-TEXT DELIMITED BY "."
026800         INTO COST-INTEGER-DIGITS COST-FRACTION-DIGITS
026900     END-UNSTRING
027000     UNSTRING XO-TOTAL-REVENUE-TEXT DELIMITED BY "."
027100         INTO REVENUE-INTEGER-DIGITS REVENUE-FRACTION-DIGITS
027200     END-UNSTRING
027300     UNSTRING XO-TOTAL-COST-TEXT DELIMITED BY "."
027400         INTO TOTCOST-INTEGER-DIGITS TOTCOST-FRACTION-DIGITS
027500     END-UNSTRING
027600     UNSTRING XO-TOTAL-PROFIT-TEXT DELIMITED BY "."
027700         INTO PROFIT-INTEGER-DIGITS PROFIT-FRACTION-DIGITS
027800     END-UNSTRING
027900     .
028000 2400-CONVERT-DERIVED-FIELDS.
028100*    XO-PROCESSING-TIME-EDIT AND XO-GROSS-MARGIN-EDIT ARE THE
028200*    NUMERIC-EDITED REDEFINITIONS OF THE TEXT SOTRAN1 WROTE -
028300*    A STRAIGHT MOVE DE-EDITS THEM BACK TO SIGNED NUMERIC.
028400     MOVE XO-PROCESSING-TIME-EDIT TO SO-PROCESSING-TIME
028500     MOVE XO-GROSS-MARGIN-EDIT    TO SO-GROSS-MARGIN
028600     .
028700*    ONE FIELD-FOR-FIELD MOVE FROM THE CONVERTED WORK AREAS INTO
028800*    THE SORT RECORD - TEXT AND KEY FIELDS MOVE STRAIGHT ACROSS,
028900*    THE FIVE MONEY FIELDS ARE RECOMBINED FROM THEIR INTEGER AND
029000*    FRACTION HALVES WITH A COMPUTE.
029100 2500-ASSEMBLE-SORT-RECORD.
029200     MOVE ORDER-ID-WORK          TO SO-ORDER-ID
029300     MOVE XO-REGION              TO SO-REGION
029400     MOVE XO-COUNTRY             TO SO-COUNTRY
029500     MOVE XO-ORDER-DATE-TEXT     TO SO-ORDER-DATE
029600     MOVE XO-ITEM-TYPE           TO SO-ITEM-TYPE
029700     MOVE XO-SALES-CHANNEL       TO SO-SALES-CHANNEL
029800     MOVE XO-ORDER-PRIORITY-WORD TO SO-ORDER-PRIORITY-WORD
029900     MOVE XO-SHIP-DATE-TEXT      TO SO-SHIP-DATE
030000     MOVE UNITS-SOLD-WORK        TO SO-UNITS-SOLD
030100     COMPUTE SO-UNIT-PRICE =
030200         PRICE-INTEGER-DIGITS + (PRICE-FRACTION-DIGITS / 100)
030300     COMPUTE SO-UNIT-COST =
030400         COST-INTEGER-DIGITS + (COST-FRACTION-DIGITS / 100)
030500     COMPUTE SO-TOTAL-REVENUE =
030600         REVENUE-INTEGER-DIGITS + (REVENUE-FRACTION-DIGITS / 100)
030700     COMPUTE SO-TOTAL-COST =
030800         TOTCOST-INTEGER-DIGITS + (TOTCOST-FRACTION-DIGITS / 100)
030900     COMPUTE SO-TOTAL-PROFIT =
031000         PROFIT-INTEGER-DIGITS + (PROFIT-FRACTION-DIGITS / 100)
031100     .
031200 2900-RELEASE-SORT-RECORD.
031300*    RECORDS ARE LOGICALLY COMMITTED TO THE STORE IN BATCHES OF
031400*    UP TO 1000 AS THEY LAND - THE SORT/GIVING STEP BELOW DOES
031500*    THE ACTUAL WRITING, THIS IS JUST THE ARRIVAL NUMBERING.
031600     ADD 1 TO LOAD-RECORD-NUMBER-WORK
031700     MOVE LOAD-RECORD-NUMBER-WORK TO SO-LOAD-RECORD-NUMBER
031800     RELEASE SORT-ORDER-RECORD
031900     ADD 1 TO ORDER-RECORDS-LOADED
032000     IF (ORDER-RECORDS-LOADED / 1000) * 1000 = ORDER-RECORDS-LOADED
032100        DISPLAY "SOLOAD1 - " ORDER-RECORDS-LOADED " LOADED SO FAR"
032200     END-IF
032300     .
032400*    ONE READ, SHARED BY THE HEADER-SKIP AND THE DETAIL LOOP -
032500*    XFORM-RECORDS-READ ONLY COUNTS DETAIL LINES, SO IT IS BUMPED
032600*    HERE RATHER THAN AT 2010 WHERE THE HEADER COMES THROUGH.
032700 3000-READ-XFORM-RECORD.
032800     READ XFORM-ORDERS
032900         AT END
033000             SET XFORM-ORDERS-EOF TO TRUE
033100     END-READ
033200     IF NOT XFORM-ORDERS-EOF
033300        ADD 1 TO XFORM-RECORDS-READ
033400     END-IF
033500     .
033600*    ONLY THE EXTRACT NEEDS AN EXPLICIT CLOSE - ORDSTOR-FILE IS
033700*    CLOSED AUTOMATICALLY WHEN THE SORT/GIVING COMPLETES.
033800 9000-CLOSE-FILES.
033900     CLOSE XFORM-ORDERS
034000     .
034100*    REACHED ONLY WHEN THE INBOUND EXTRACT WON'T OPEN - THERE IS
034200*    NO PARTIAL OUTPUT TO CLEAN UP SINCE THE SORT NEVER STARTED.
034300 9900-ABEND.
034400     DISPLAY "SOLOAD1 - ABNORMAL TERMINATION"
034500     STOP RUN
034600     .
