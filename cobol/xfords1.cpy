000100*---------------------------------------------------------------
000200*    XFORD1.CPY
000300*    TRANSFORMED SALES ORDER RECORD - OUTPUT OF SOTRAN1, INPUT
000400*    TO SOLOAD1.  WRITTEN AS A COMMA-DELIMITED TEXT LINE; THE
000500*    TWO DERIVED FIELDS (PROCESSING TIME, GROSS MARGIN) ARE
000600*    FORMATTED THROUGH THEIR OWN NUMERIC-EDITED PICTURE SO THE
000700*    TEXT ON DISK IS A FIXED-WIDTH SIGNED TOKEN SOLOAD1 CAN
000800*    DE-EDIT WITHOUT A NUMVAL-STYLE FUNCTION.
000900*---------------------------------------------------------------
001000*    03/14/88  R.HATHAWAY    ORIGINAL LAYOUT
001100*    04/22/90  R.HATHAWAY    ADDED ORDER-PRIORITY-WORD EXPANSION
001200*    02/18/93  T.FIORE       ADDED PROCESSING-TIME/GROSS-MARGIN
001300*                            PER REQUEST FROM SALES ANALYSIS
001400*---------------------------------------------------------------
001500 01  XFORM-ORDER-RECORD.
001600     05  XO-REGION                  PIC X(25).
001700     05  XO-COUNTRY                 PIC X(30).
001800     05  XO-ITEM-TYPE                PIC X(20).
001900     05  XO-SALES-CHANNEL               PIC X(10).
002000     05  XO-ORDER-PRIORITY-WORD      PIC X(08).
002100     05  XO-ORDER-DATE-TEXT          PIC X(10).
002200     05  XO-ORDER-ID-TEXT            PIC X(09).
002300     05  XO-SHIP-DATE-TEXT           PIC X(10).
002400     05  XO-UNITS-SOLD-TEXT          PIC X(07).
002500     05  XO-UNIT-PRICE-TEXT          PIC X(10).
002600     05  XO-UNIT-COST-TEXT           PIC X(10).
002700     05  XO-TOTAL-REVENUE-TEXT       PIC X(15).
002800     05  XO-TOTAL-COST-TEXT          PIC X(15).
002900     05  XO-TOTAL-PROFIT-TEXT        PIC X(15).
003000     05  XO-PROCESSING-TIME-TEXT     PIC X(06).
003100     05  XO-PROCESSING-TIME-EDIT REDEFINES XO-PROCESSING-TIME-TEXT
003200                                 PIC -9(5).
003300     05  XO-GROSS-MARGIN-TEXT        PIC X(07).
003400     05  XO-GROSS-MARGIN-EDIT REDEFINES XO-GROSS-MARGIN-TEXT
003500                                 PIC -9.9999.
003600     05  FILLER                      PIC X(20).
