000100*---------------------------------------------------------------
000200*    QRYRSLT1.CPY
000300*    QUERY RESULT RECORD - ONE PRINTED LINE PER GROUP, WRITTEN
000400*    BY SOQURY1 TO QRYRSLT.  NO CONTROL-BREAK SUBTOTAL AND NO
000500*    GRAND TOTAL LINE - THE GROUPING ITSELF IS THE ONLY BREAK.
000600*---------------------------------------------------------------
000700*    02/18/93  T.FIORE       ORIGINAL LAYOUT, 9 AGGREGATES
000800*---------------------------------------------------------------
000900 01  QUERY-RESULT-RECORD.
001000     05  QS-GROUP-KEY-DISPLAY        PIC X(120).
001100     05  FILLER                      PIC X(02).
001200     05  QS-AVG-PROCESSING-TIME      PIC Z(6)9.99.
001300     05  FILLER                      PIC X(02).
001400     05  QS-AVG-GROSS-MARGIN         PIC Z.9999.
001500     05  FILLER                      PIC X(02).
001600     05  QS-AVG-UNITS-SOLD           PIC Z(6)9.99.
001700     05  FILLER                      PIC X(02).
001800     05  QS-MAX-UNITS-SOLD           PIC Z(6)9.
001900     05  FILLER                      PIC X(02).
002000     05  QS-MIN-UNITS-SOLD           PIC Z(6)9.
002100     05  FILLER                      PIC X(02).
002200     05  QS-TOTAL-UNITS-SOLD         PIC Z(10)9.
002300     05  FILLER                      PIC X(02).
002400     05  QS-TOTAL-REVENUE            PIC -Z(12)9.99.
002500     05  FILLER                      PIC X(02).
002600     05  QS-TOTAL-PROFIT             PIC -Z(12)9.99.
002700     05  FILLER                      PIC X(02).
002800     05  QS-ORDER-COUNT              PIC Z(8)9.
002900     05  FILLER                      PIC X(10).
