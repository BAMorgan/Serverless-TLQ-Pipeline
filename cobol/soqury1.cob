000100 @OPTIONS MAIN
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    SOQURY1.
000400 AUTHOR.        T. FIORE.
000500 INSTALLATION.  COASTAL MERCHANDISE DISTRIBUTORS - MIS DEPT.
000600 DATE-WRITTEN.  02/18/93.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000900*---------------------------------------------------------------
001000*    SOQURY1 - SALES ORDER ANALYSIS QUERY STEP
001100*    READS ONE REQUEST RECORD FROM QRYREQ (OPTIONAL EQUALITY
001200*    FILTERS, OPTIONAL GROUP-BY COLUMNS), SCANS THE ORDER STORE
001300*    BUILT BY SOLOAD1 FROM END TO END, AND WRITES ONE RESULT
001400*    LINE PER GROUP TO QRYRSLT WITH THE NINE SALES-ANALYSIS
001500*    AGGREGATES SALES ANALYSIS ASKED FOR UNDER REQUEST CB-198.
001600*---------------------------------------------------------------
001700*    CHANGE LOG
001800*---------------------------------------------------------------
001900*    02/18/93  T.FIORE       ORIGINAL PROGRAM - CB-198
002000*    07/11/95  T.FIORE       FILTER TABLE RAISED TO 10 ENTRIES,
002100*                            GROUP TABLE RAISED TO 2000 GROUPS -
002200*                            REQUEST CB-224 FROM SALES ANALYSIS
002300*    09/09/98  M.OKONKWO     Y2K REVIEW - ORDER-DATE/SHIP-DATE
002400*                            COLUMNS STAY TEXT, NO CHANGE NEEDED
002500*    01/25/99  M.OKONKWO     COLUMN NAME SANITIZING ADDED AHEAD
002600*                            OF THE FILTER/GROUP-BY RESOLVER -
002700*                            BAD CONTROL CARDS WERE ABENDING
002800*                            THE RUN INSTEAD OF BEING IGNORED
002900*    05/14/02  D.PELLETIER   GROUP COUNT DISPLAY ADDED AT
003000*                            END OF RUN FOR THE OPERATOR LOG         CB-341
003100*---------------------------------------------------------------
003200*    FUNCTIONAL NARRATIVE
003300*---------------------------------------------------------------
003400*    INPUT  - QRYREQ, ONE CONTROL-CARD-STYLE REQUEST RECORD CARRYING
003500*             UP TO 10 EQUALITY FILTERS AND UP TO 6 GROUP-BY COLUMN
003600*             NAMES; ORDSTOR, THE KEYED ORDER STORE SOLOAD1 BUILDS.
003700*    OUTPUT - QRYRSLT, ONE LINE PER DISTINCT GROUP WITH THE NINE
003800*             SALES-ANALYSIS AGGREGATES REQUESTED UNDER CB-198.
003900*    THE STORE IS ALWAYS READ FRONT TO BACK - NO KEYED RANDOM
004000*    ACCESS IS USED HERE EVEN THOUGH ORDSTOR-FILE IS INDEXED, SINCE
004100*    EVERY ROW HAS TO BE TESTED AGAINST THE FILTERS ANYWAY.  IF NO
004200*    GROUP-BY COLUMNS ARE GIVEN, EVERY SELECTED ROW FALLS INTO ONE
004300*    "ALL" GROUP AND EXACTLY ONE RESULT LINE IS WRITTEN.
004400*---------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-PC.
004800 OBJECT-COMPUTER.  IBM-PC.
004900 SPECIAL-NAMES.
005000     CLASS NUMERIC-DIGIT IS "0" THRU "9".
005100*    NUMERIC-DIGIT IS USED BY THE COLUMN-NAME SANITIZER AND BY
005200*    THE FILTER CONVERSIONS ON THE NUMBER/MONEY COLUMNS.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    QRYREQ IS A ONE-RECORD CONTROL FILE - OPERATIONS DROPS A
005600*    NEW REQUEST RECORD IN FRONT OF IT EACH RUN.
005700     SELECT QUERY-REQUEST ASSIGN TO "QRYREQ"
005800            ORGANIZATION IS SEQUENTIAL
005900            ACCESS IS SEQUENTIAL
006000            FILE STATUS IS QRYREQ-STATUS.
006100*    OPENED SEQUENTIAL HERE EVEN THOUGH THE FILE IS INDEXED -
006200*    SOQURY1 NEVER KEYS IN, IT ALWAYS SCANS FRONT TO BACK.
006300     SELECT ORDSTOR-FILE ASSIGN TO "ORDSTOR"
006400            ORGANIZATION IS INDEXED
006500            RECORD KEY IS SO-ORDER-ID OF STORED-ORDER-RECORD
006600            ALTERNATE KEY IS SO-REGION-COUNTRY-KEY OF
006700                STORED-ORDER-RECORD WITH DUPLICATES
006800            ALTERNATE KEY IS SO-ORDER-DATE OF
006900                STORED-ORDER-RECORD WITH DUPLICATES
007000            ACCESS IS SEQUENTIAL
007100            FILE STATUS IS ORDSTOR-STATUS.
007200*    QRYRSLT IS A PLAIN PRINT-STYLE LINE SEQUENTIAL FILE - THIS
007300*    SHOP HAS NO NEED TO KEY BACK INTO A RESULT FILE.
007400     SELECT QUERY-RESULTS ASSIGN TO "QRYRSLT"
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            ACCESS IS SEQUENTIAL
007700            FILE STATUS IS QRYRSLT-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*    QRYREQ1.CPY CARRIES THE QUERY REQUEST RECORD - FILTER AND
008100*    GROUP-BY COLUMN NAME TABLES, OCCURS DEPENDING ON.
008200 FD  QUERY-REQUEST.
008300 COPY "QRYREQ1.CPY".
008400*    SAME LOADED-ORDERS-TABLE LAYOUT SOLOAD1 BUILT THIS FILE WITH.
008500 FD  ORDSTOR-FILE.
008600 COPY "ORDSTOR1.CPY".
008700*    QRYRSLT1.CPY CARRIES THE QUERY RESULT RECORD - ONE GROUP
008800*    KEY PLUS THE NINE SALES-ANALYSIS AGGREGATES.
008900 FD  QUERY-RESULTS.
009000 COPY "QRYRSLT1.CPY".
009100 WORKING-STORAGE SECTION.
009200*    STANDARD TWO-BYTE FILE STATUS CODES FOR ALL THREE FILES -
009300*    "00" IS SUCCESS, "10" IS END OF FILE ON THE ORDER STORE SCAN.
009400 01  FILE-STATUS-FIELDS.
009500     05  QRYREQ-STATUS             PIC X(02) VALUE SPACES.
009600         88  QRYREQ-SUCCESS                  VALUE "00".
009700     05  ORDSTOR-STATUS            PIC X(02) VALUE SPACES.
009800         88  ORDSTOR-SUCCESS                 VALUE "00".
009900         88  ORDSTOR-EOF                     VALUE "10".
010000     05  QRYRSLT-STATUS            PIC X(02) VALUE SPACES.
010100         88  QRYRSLT-SUCCESS                 VALUE "00".
010200     05  FILLER                    PIC X(02).
010300 01  OPEN-ERROR-MESSAGE.
010400     05  FILLER                    PIC X(26)
010500         VALUE "ERROR OPENING ORDERS FILE ".
010600     05  OPEN-ERROR-STATUS         PIC X(02).
010700*    ALL SIX COUNTERS AND SUBSCRIPTS BELOW ARE COMP - THIS LOOP
010800*    RUNS ONCE PER ORDER ON THE STORE, SO BINARY ARITHMETIC
010900*    MATTERS ON A BIG RUN.
011000 01  COUNTERS.
011100     05  ORDERS-READ-COUNT         PIC 9(09) COMP VALUE ZERO.
011200     05  ORDERS-SELECTED-COUNT     PIC 9(09) COMP VALUE ZERO.
011300     05  FILTER-INDEX              PIC 9(02) COMP VALUE ZERO.
011400     05  GROUP-BY-INDEX            PIC 9(02) COMP VALUE ZERO.
011500     05  FIELD-SUBSCRIPT           PIC 9(02) COMP VALUE ZERO.
011600     05  SANITIZE-OUTPUT-LENGTH    PIC 9(02) COMP VALUE ZERO.
011700     05  FILLER                    PIC X(02).
011800*    "Y" UNTIL ONE FILTER FAILS - 2110 FLIPS IT TO "N" AND THE
011900*    VARYING PERFORM IN 2100 STOPS TESTING THE REST OF THE ROW.
012000 01  FILTER-PASSED-SWITCH          PIC X(01) VALUE "Y".
012100     88  FILTER-ROW-PASSES                  VALUE "Y".
012200 01  COLUMN-NAME-WORK-AREAS.
012300     05  RAW-COLUMN-NAME           PIC X(20) VALUE SPACES.
012400*    RAW-COLUMN-NAME-CHARS GIVES 4110-SANITIZE-ONE-CHARACTER A
012500*    ONE-CHAR-AT-A-TIME TABLE VIEW OF THE SAME COLUMN NAME SO
012600*    THE SCAN LOOP DOES NOT NEED ITS OWN REFERENCE MODIFIERS.
012700     05  RAW-COLUMN-NAME-CHARS REDEFINES RAW-COLUMN-NAME.
012800         10  RAW-COLUMN-NAME-CHAR  PIC X(01) OCCURS 20 TIMES.
012900     05  SANITIZED-COLUMN-NAME     PIC X(20) VALUE SPACES.
013000     05  FILLER                    PIC X(02).
013100 01  FILTER-CONVERSION-FIELDS.
013200     05  FILTER-INTEGER-WORK       PIC S9(09) VALUE ZERO.
013300     05  FILTER-MONEY-INTEGER-DIGITS  PIC 9(11) VALUE ZERO.
013400     05  FILTER-MONEY-FRACTION-DIGITS PIC 9(02) VALUE ZERO.
013500     05  FILTER-MONEY-AMOUNT       PIC S9(11)V99 VALUE ZERO.
013600*    FILTER-MONEY-AMOUNT-EDIT LETS A PROGRAMMER DISPLAY A MONEY
013700*    FILTER VALUE IN READABLE FORM WHILE WALKING A BAD REQUEST
013800*    CARD IN THE DEBUGGER - SEE REQUEST CB-224.
013900     05  FILTER-MONEY-AMOUNT-EDIT REDEFINES FILTER-MONEY-AMOUNT
014000                                   PIC S9(11)V99.
014100     05  FILTER-MARGIN-INTEGER-DIGITS  PIC 9(01) VALUE ZERO.
014200     05  FILTER-MARGIN-FRACTION-DIGITS PIC 9(04) VALUE ZERO.
014300     05  FILTER-MARGIN-AMOUNT      PIC S9(1)V9(4) VALUE ZERO.
014400     05  FILLER                    PIC X(02).
014500 01  GROUP-KEY-WORK-AREAS.
014600     05  GROUP-KEY-WORK            PIC X(120) VALUE SPACES.
014700*    GROUP-KEY-WORK-SEGMENTS SPLITS THE BUILT-UP GROUP KEY INTO
014800*    SIX 20-BYTE SLOTS - ONE PER POSSIBLE GROUP-BY COLUMN - SO
014900*    OPERATIONS CAN DUMP A BAD GROUP KEY COLUMN BY COLUMN.
015000     05  GROUP-KEY-WORK-SEGMENTS REDEFINES GROUP-KEY-WORK.
015100         10  GROUP-KEY-SEGMENT     PIC X(20) OCCURS 6 TIMES.
015200     05  COLUMN-TEXT-WORK          PIC X(20)  VALUE SPACES.
015300*    FOUR NUMERIC-EDITED FIELDS, ONE PER SHAPE OF GROUP-BY COLUMN -
015400*    4000-RESOLVE-COLUMN-TEXT MOVES A NUMBER INTO THE RIGHT ONE OF
015500*    THESE AND THEN MOVES THE EDITED RESULT ON INTO COLUMN-TEXT-WORK.
015600     05  COLUMN-EDIT-INTEGER       PIC Z(8)9.
015700     05  COLUMN-EDIT-SIGNED        PIC -9(8)9.
015800     05  COLUMN-EDIT-MONEY         PIC -9(11).99.
015900     05  COLUMN-EDIT-MARGIN        PIC -9.9999.
016000     05  FILLER                    PIC X(02).
016100*    GROUP-TABLE HOLDS ONE ROW PER DISTINCT GROUP KEY SEEN SO FAR -
016200*    RAISED TO 2000 GROUPS UNDER CB-224 WHEN SALES ANALYSIS RAN A
016300*    REQUEST GROUPED BY ORDER_DATE AND BLEW THE OLD 200-ROW LIMIT.
016400*    EVERY ACCUMULATOR IN THE GT-ENTRY IS COMP SO THE RUNNING SUMS
016500*    DON'T COST A DECIMAL-ALIGNMENT CONVERSION ON EVERY ORDER.
016600 01  GROUP-TABLE.
016700     05  GROUP-TABLE-COUNT         PIC 9(04) COMP VALUE ZERO.
016800     05  FILLER                    PIC X(02).
016900     05  GT-ENTRY OCCURS 2000 TIMES INDEXED BY GROUP-INDEX.
017000*        GT-KEY-TEXT IS THE SEARCH KEY, BUILT BY 2210-BUILD-GROUP-KEY.
017100         10  GT-KEY-TEXT               PIC X(120) VALUE SPACES.
017200         10  GT-ORDER-COUNT            PIC 9(09) COMP VALUE ZERO.
017300         10  GT-UNITS-SOLD-SUM         PIC 9(11) COMP VALUE ZERO.
017400         10  GT-UNITS-SOLD-MAX         PIC 9(07) COMP VALUE ZERO.
017500         10  GT-UNITS-SOLD-MIN         PIC 9(07) COMP VALUE ZERO.
017600         10  GT-PROCESSING-TIME-SUM    PIC S9(11) COMP VALUE ZERO.
017700         10  GT-GROSS-MARGIN-SUM       PIC S9(9)V9(4) COMP VALUE ZERO.
017800*        REVENUE/PROFIT SUMS ARE NOT COMP - THEY CAN RUN PAST THE
017900*        18-DIGIT COMP LIMIT ON A LARGE GROUP, SO THEY STAY DISPLAY.
018000         10  GT-REVENUE-SUM            PIC S9(13)V99 VALUE ZERO.
018100         10  GT-PROFIT-SUM             PIC S9(13)V99 VALUE ZERO.
018200         10  FILLER                PIC X(02).
018300 PROCEDURE DIVISION.
018400*    MAINLINE - READ THE ONE REQUEST RECORD, CLEAN ITS COLUMN
018500*    NAMES, SCAN THE WHOLE ORDER STORE ACCUMULATING GROUPS, THEN
018600*    WRITE ONE RESULT LINE PER GROUP AND REPORT RUN TOTALS.
018700 0000-SOQURY1-START.
018800     PERFORM 0100-OPEN-FILES
018900     PERFORM 1000-READ-QUERY-REQUEST
019000     PERFORM 1100-SANITIZE-REQUEST-COLUMNS
019100     PERFORM 2000-SCAN-ORDERS
019200     PERFORM 5000-EMIT-RESULTS
019300     PERFORM 9000-CLOSE-FILES
019400     DISPLAY "SOQURY1 - ORDERS READ     " ORDERS-READ-COUNT
019500     DISPLAY "SOQURY1 - ORDERS SELECTED " ORDERS-SELECTED-COUNT
019600     DISPLAY "SOQURY1 - RESULT GROUPS   " GROUP-TABLE-COUNT
019700     STOP RUN
019800     .
019900*    ALL THREE FILES ARE OPENED TOGETHER UP FRONT - A MISSING
020000*    REQUEST FILE OR A MISSING ORDER STORE ABENDS BEFORE ANY
020100*    OUTPUT FILE IS EVEN CREATED.
020200 0100-OPEN-FILES.
020300     OPEN INPUT QUERY-REQUEST
020400     IF NOT QRYREQ-SUCCESS
020500        MOVE QRYREQ-STATUS TO OPEN-ERROR-STATUS
020600        DISPLAY OPEN-ERROR-MESSAGE
020700        PERFORM 9900-ABEND
020800     END-IF
020900     OPEN INPUT ORDSTOR-FILE
021000     IF NOT ORDSTOR-SUCCESS
021100        MOVE ORDSTOR-STATUS TO OPEN-ERROR-STATUS
021200        DISPLAY OPEN-ERROR-MESSAGE
021300        PERFORM 9900-ABEND
021400     END-IF
021500     OPEN OUTPUT QUERY-RESULTS
021600     IF NOT QRYRSLT-SUCCESS
021700        MOVE QRYRSLT-STATUS TO OPEN-ERROR-STATUS
021800        DISPLAY OPEN-ERROR-MESSAGE
021900        PERFORM 9900-ABEND
022000     END-IF
022100     .
022200*    QRYREQ IS A ONE-RECORD FILE BY DESIGN - IF IT COMES UP EMPTY
022300*    THE RUN STILL COMPLETES, IT JUST TREATS THE REQUEST AS "NO
022400*    FILTERS, NO GROUP-BY", WHICH SELECTS AND TOTALS EVERYTHING.
022500 1000-READ-QUERY-REQUEST.
022600     READ QUERY-REQUEST
022700         AT END
022800             MOVE ZERO TO QR-FILTER-COUNT
022900             MOVE ZERO TO QR-GROUP-COUNT
023000     END-READ
023100     .
023200*    DRIVES BOTH SANITIZING LOOPS BELOW - FILTER COLUMNS AND
023300*    GROUP-BY COLUMNS ARE KEPT IN SEPARATE OCCURS TABLES ON THE
023400*    REQUEST RECORD SO EACH GETS ITS OWN VARYING PERFORM.
023500 1100-SANITIZE-REQUEST-COLUMNS.
023600     PERFORM 1110-SANITIZE-ONE-FILTER-COLUMN
023700         VARYING FILTER-INDEX FROM 1 BY 1
023800         UNTIL FILTER-INDEX > QR-FILTER-COUNT
023900     PERFORM 1120-SANITIZE-ONE-GROUPBY-COLUMN
024000         VARYING GROUP-BY-INDEX FROM 1 BY 1
024100         UNTIL GROUP-BY-INDEX > QR-GROUP-COUNT
024200     .
024300*    BAD CONTROL CARDS SOMETIMES CARRY SPACES OR PUNCTUATION IN A
024400*    COLUMN NAME (E.G. "ITEM TYPE") - EVERY FILTER AND GROUP-BY
024500*    COLUMN NAME IS CLEANED HERE BEFORE THE RESOLVER EVER SEES IT,
024600*    PER REQUEST CB-224, SO A TYPO ABENDS NOTHING.
024700 1110-SANITIZE-ONE-FILTER-COLUMN.
024800     MOVE QR-FILTER-COLUMN (FILTER-INDEX) TO RAW-COLUMN-NAME
024900     PERFORM 4100-SANITIZE-COLUMN-NAME
025000     MOVE SANITIZED-COLUMN-NAME TO QR-FILTER-COLUMN (FILTER-INDEX)
025100     .
025200 1120-SANITIZE-ONE-GROUPBY-COLUMN.
025300     MOVE QR-GROUPBY-COLUMN (GROUP-BY-INDEX) TO RAW-COLUMN-NAME
025400     PERFORM 4100-SANITIZE-COLUMN-NAME
025500     MOVE SANITIZED-COLUMN-NAME TO QR-GROUPBY-COLUMN (GROUP-BY-INDEX)
025600     .
025700*    ONE PASS, FRONT TO BACK, OVER EVERY ROW IN THE ORDER STORE -
025800*    THIS IS THE ONLY PLACE ORDSTOR-FILE IS READ.
025900 2000-SCAN-ORDERS.
026000     PERFORM 3000-READ-NEXT-ORDER
026100     PERFORM 2050-PROCESS-ONE-ORDER THRU 2050-PROCESS-ONE-ORDER-EXIT
026200         UNTIL ORDSTOR-EOF
026300     .
026400*    TEST THE FILTERS FIRST - A ROW THAT FAILS NEVER TOUCHES THE
026500*    GROUP TABLE, SO A NARROW FILTER KEEPS THE ACCUMULATE STEP CHEAP.
026600 2050-PROCESS-ONE-ORDER.
026700     ADD 1 TO ORDERS-READ-COUNT
026800     PERFORM 2100-APPLY-FILTERS
026900     IF FILTER-ROW-PASSES
027000        ADD 1 TO ORDERS-SELECTED-COUNT
027100        PERFORM 2200-ACCUMULATE-GROUP
027200     END-IF
027300     PERFORM 3000-READ-NEXT-ORDER
027400     .
027500 2050-PROCESS-ONE-ORDER-EXIT.
027600     EXIT.
027700*    AN EMPTY FILTER LIST (QR-FILTER-COUNT = ZERO) PASSES EVERY
027800*    ROW - THE VARYING PERFORM BELOW SIMPLY NEVER EXECUTES.
027900 2100-APPLY-FILTERS.
028000     MOVE "Y" TO FILTER-PASSED-SWITCH
028100     PERFORM 2110-TEST-ONE-FILTER
028200         VARYING FILTER-INDEX FROM 1 BY 1
028300         UNTIL FILTER-INDEX > QR-FILTER-COUNT
028400             OR NOT FILTER-ROW-PASSES
028500     .
028600*    COBOL HAS NO WAY TO ADDRESS A FIELD BY A NAME HELD IN DATA -
028700*    THIS EVALUATE IS THE ONLY WAY TO GET "DYNAMIC COLUMN ACCESS"
028800*    OUT OF THE SIXTEEN KNOWN COLUMN NAMES.  4000-RESOLVE-COLUMN-
028900*    TEXT USES THE SAME TECHNIQUE FOR GROUP-BY.
029000 2110-TEST-ONE-FILTER.
029100*    EVERY FILTER COLUMN IS RESOLVED AGAINST ITS OWN STORED-
029200*    ORDER-RECORD FIELD HERE - TEXT COLUMNS COMPARE AS TEXT,
029300*    NUMBER AND MONEY COLUMNS CONVERT THE FILTER VALUE TO A
029400*    WORKING NUMERIC FIELD AND COMPARE NUMBER TO NUMBER.
029500     EVALUATE QR-FILTER-COLUMN (FILTER-INDEX)
029600*        SIX TEXT COLUMNS - STRAIGHT COMPARE, NO CONVERSION
029700         WHEN "Region"
029800             IF SO-REGION NOT = QR-FILTER-VALUE (FILTER-INDEX)
029900                MOVE "N" TO FILTER-PASSED-SWITCH
030000             END-IF
030100*        MATCH ON COUNTRY TEXT
030200         WHEN "Country"
030300             IF SO-COUNTRY NOT = QR-FILTER-VALUE (FILTER-INDEX)
030400                MOVE "N" TO FILTER-PASSED-SWITCH
030500             END-IF
030600*        MATCH ON ITEM TYPE TEXT
030700         WHEN "Item_Type"
030800             IF SO-ITEM-TYPE NOT = QR-FILTER-VALUE (FILTER-INDEX)
030900                MOVE "N" TO FILTER-PASSED-SWITCH
031000             END-IF
031100*        MATCH ON SALES CHANNEL TEXT
031200         WHEN "Sales_Channel"
031300             IF SO-SALES-CHANNEL NOT = QR-FILTER-VALUE (FILTER-INDEX)
031400                MOVE "N" TO FILTER-PASSED-SWITCH
031500             END-IF
031600*        MATCH ON THE EXPANDED PRIORITY WORD
031700         WHEN "Order_Priority"
031800             IF SO-ORDER-PRIORITY-WORD NOT = QR-FILTER-VALUE (FILTER-INDEX)
031900                MOVE "N" TO FILTER-PASSED-SWITCH
032000             END-IF
032100*        MATCH ON ORDER DATE TEXT, YYYY-MM-DD
032200         WHEN "Order_Date"
032300             IF SO-ORDER-DATE NOT = QR-FILTER-VALUE (FILTER-INDEX)
032400                MOVE "N" TO FILTER-PASSED-SWITCH
032500             END-IF
032600*        MATCH ON SHIP DATE TEXT, YYYY-MM-DD
032700         WHEN "Ship_Date"
032800             IF SO-SHIP-DATE NOT = QR-FILTER-VALUE (FILTER-INDEX)
032900                MOVE "N" TO FILTER-PASSED-SWITCH
033000             END-IF
033100*        THREE WHOLE-NUMBER COLUMNS - UNSTRING STRAIGHT INTO A
033200*        SIGNED NUMERIC WORK FIELD, THEN COMPARE NUMBER TO NUMBER
033300         WHEN "Order_ID"
033400             MOVE ZERO TO FILTER-INTEGER-WORK
033500             UNSTRING QR-FILTER-VALUE (FILTER-INDEX) DELIMITED BY SPACE
033600                 INTO FILTER-INTEGER-WORK
033700             END-UNSTRING
033800             IF SO-ORDER-ID NOT = FILTER-INTEGER-WORK
033900                MOVE "N" TO FILTER-PASSED-SWITCH
034000             END-IF
034100*        UNITS SOLD - WHOLE NUMBER COLUMN
034200         WHEN "Units_Sold"
034300             MOVE ZERO TO FILTER-INTEGER-WORK
034400             UNSTRING QR-FILTER-VALUE (FILTER-INDEX) DELIMITED BY SPACE
034500                 INTO FILTER-INTEGER-WORK
034600             END-UNSTRING
034700             IF SO-UNITS-SOLD NOT = FILTER-INTEGER-WORK
034800                MOVE "N" TO FILTER-PASSED-SWITCH
034900             END-IF
035000*        ORDER PROCESSING TIME - SIGNED WHOLE-NUMBER COLUMN
035100         WHEN "Order_Processing_Time"
035200             MOVE ZERO TO FILTER-INTEGER-WORK
035300             UNSTRING QR-FILTER-VALUE (FILTER-INDEX) DELIMITED BY SPACE
035400                 INTO FILTER-INTEGER-WORK
035500             END-UNSTRING
035600             IF SO-PROCESSING-TIME NOT = FILTER-INTEGER-WORK
035700                MOVE "N" TO FILTER-PASSED-SWITCH
035800             END-IF
035900*        FIVE MONEY COLUMNS - 2120 SPLITS THE FILTER TEXT ON THE
036000*        DECIMAL POINT AND RECOMBINES IT INTO A SIGNED AMOUNT
036100         WHEN "Unit_Price"
036200             PERFORM 2120-BUILD-FILTER-MONEY-AMOUNT
036300             IF SO-UNIT-PRICE NOT = FILTER-MONEY-AMOUNT
036400                MOVE "N" TO FILTER-PASSED-SWITCH
036500             END-IF
036600*        UNIT COST - MONEY COLUMN
036700         WHEN "Unit_Cost"
036800             PERFORM 2120-BUILD-FILTER-MONEY-AMOUNT
036900             IF SO-UNIT-COST NOT = FILTER-MONEY-AMOUNT
037000                MOVE "N" TO FILTER-PASSED-SWITCH
037100             END-IF
037200*        TOTAL REVENUE - MONEY COLUMN
037300         WHEN "Total_Revenue"
037400             PERFORM 2120-BUILD-FILTER-MONEY-AMOUNT
037500             IF SO-TOTAL-REVENUE NOT = FILTER-MONEY-AMOUNT
037600                MOVE "N" TO FILTER-PASSED-SWITCH
037700             END-IF
037800*        TOTAL COST - MONEY COLUMN
037900         WHEN "Total_Cost"
038000             PERFORM 2120-BUILD-FILTER-MONEY-AMOUNT
038100             IF SO-TOTAL-COST NOT = FILTER-MONEY-AMOUNT
038200                MOVE "N" TO FILTER-PASSED-SWITCH
038300             END-IF
038400*        TOTAL PROFIT - MONEY COLUMN
038500         WHEN "Total_Profit"
038600             PERFORM 2120-BUILD-FILTER-MONEY-AMOUNT
038700             IF SO-TOTAL-PROFIT NOT = FILTER-MONEY-AMOUNT
038800                MOVE "N" TO FILTER-PASSED-SWITCH
038900             END-IF
039000*        GROSS MARGIN GETS ITS OWN BUILD PARAGRAPH - IT IS A
039100*        FOUR-DECIMAL FRACTION, NOT A TWO-DECIMAL MONEY AMOUNT
039200         WHEN "Gross_Margin"
039300             PERFORM 2130-BUILD-FILTER-MARGIN-AMOUNT
039400             IF SO-GROSS-MARGIN NOT = FILTER-MARGIN-AMOUNT
039500                MOVE "N" TO FILTER-PASSED-SWITCH
039600             END-IF
039700*        AN UNKNOWN COLUMN NAME ON THE REQUEST FAILS THE ROW
039800*        RATHER THAN ABENDING THE RUN
039900         WHEN OTHER
040000             MOVE "N" TO FILTER-PASSED-SWITCH
040100     END-EVALUATE
040200     .
040300*    SAME DECIMAL-POINT UNSTRING TRICK SOTRAN1/SOLOAD1 USE
040400*    ELSEWHERE - NO NUMVAL ANYWHERE IN THIS SHOP'S CODE
040500 2120-BUILD-FILTER-MONEY-AMOUNT.
040600     UNSTRING QR-FILTER-VALUE (FILTER-INDEX) DELIMITED BY "."
040700         INTO FILTER-MONEY-INTEGER-DIGITS FILTER-MONEY-FRACTION-DIGITS
040800     END-UNSTRING
040900     COMPUTE FILTER-MONEY-AMOUNT =
041000         FILTER-MONEY-INTEGER-DIGITS + (FILTER-MONEY-FRACTION-DIGITS / 100)
041100     .
041200*    GROSS MARGIN IS A ONE-DIGIT/FOUR-DECIMAL FRACTION, SO THE
041300*    RECOMBINE DIVIDES THE FRACTION HALF BY 10000 INSTEAD OF 100
041400 2130-BUILD-FILTER-MARGIN-AMOUNT.
041500     UNSTRING QR-FILTER-VALUE (FILTER-INDEX) DELIMITED BY "."
041600         INTO FILTER-MARGIN-INTEGER-DIGITS FILTER-MARGIN-FRACTION-DIGITS
041700     END-UNSTRING
041800     COMPUTE FILTER-MARGIN-AMOUNT =
041900         FILTER-MARGIN-INTEGER-DIGITS + (FILTER-MARGIN-FRACTION-DIGITS / 10000)
042000     .
042100*    GROUP-TABLE IS A FIXED-SIZE OCCURS STANDING IN FOR A
042200*    LOGICALLY VARIABLE NUMBER OF GROUPS - THE SEARCH BELOW
042300*    TREATS A BLANK GT-KEY-TEXT SLOT AS THE NEXT FREE SEAT.
042400 2200-ACCUMULATE-GROUP.
042500     PERFORM 2210-BUILD-GROUP-KEY
042600     SET GROUP-INDEX TO 1
042700     SEARCH GT-ENTRY
042800*        AT END MEANS EVERY ONE OF THE 2000 SLOTS IS TAKEN AND
042900*        NONE MATCHED - THE TABLE RAN OUT, SO THE RUN ABENDS
043000*        RATHER THAN SILENTLY DROPPING A GROUP.
043100         AT END
043200             DISPLAY "SOQURY1 - GROUP TABLE FULL, ABENDING"
043300             PERFORM 9900-ABEND
043400         WHEN GT-KEY-TEXT (GROUP-INDEX) = GROUP-KEY-WORK
043500             PERFORM 2230-UPDATE-EXISTING-GROUP
043600*        A SPACES KEY IS AN UNUSED SLOT - ONE SEARCH PASS DOUBLES
043700*        AS BOTH THE MATCH LOOKUP AND THE FREE-SLOT LOOKUP
043800         WHEN GT-KEY-TEXT (GROUP-INDEX) = SPACES
043900             PERFORM 2220-ADD-NEW-GROUP
044000     END-SEARCH
044100     .
044200*    NO GROUP-BY COLUMNS NAMED ON THE REQUEST MEANS ONE GROUP FOR
044300*    THE WHOLE RUN - "ALL" IS THE LITERAL KEY FOR THAT CASE.
044400 2210-BUILD-GROUP-KEY.
044500     MOVE SPACES TO GROUP-KEY-WORK
044600     IF QR-GROUP-COUNT = ZERO
044700        MOVE "ALL" TO GROUP-KEY-WORK
044800     ELSE
044900        PERFORM 2211-APPEND-ONE-GROUP-COLUMN
045000            VARYING GROUP-BY-INDEX FROM 1 BY 1
045100            UNTIL GROUP-BY-INDEX > QR-GROUP-COUNT
045200     END-IF
045300     .
045400*    EACH REQUESTED GROUP-BY COLUMN'S DISPLAY TEXT IS RESOLVED
045500*    AND STRUNG ONTO THE KEY WITH A SPACE SEPARATOR - TWO ORDERS
045600*    AGREE ON A GROUP ONLY WHEN EVERY COLUMN'S TEXT MATCHES.
045700 2211-APPEND-ONE-GROUP-COLUMN.
045800     PERFORM 4000-RESOLVE-COLUMN-TEXT
045900     STRING GROUP-KEY-WORK DELIMITED BY SPACE
046000            " "                  DELIMITED BY SIZE
046100            COLUMN-TEXT-WORK      DELIMITED BY SPACE
046200         INTO GROUP-KEY-WORK
046300     END-STRING
046400     .
046500*    GROUP-INDEX IS SITTING ON THE FIRST BLANK SLOT SEARCH FOUND -
046600*    THAT SLOT BECOMES THE NEW GROUP, SEEDED FROM THIS ONE ROW.
046700 2220-ADD-NEW-GROUP.
046800     MOVE GROUP-INDEX TO GROUP-TABLE-COUNT
046900     MOVE GROUP-KEY-WORK          TO GT-KEY-TEXT (GROUP-INDEX)
047000     MOVE 1                       TO GT-ORDER-COUNT (GROUP-INDEX)
047100     MOVE SO-UNITS-SOLD           TO GT-UNITS-SOLD-SUM (GROUP-INDEX)
047200     MOVE SO-UNITS-SOLD           TO GT-UNITS-SOLD-MAX (GROUP-INDEX)
047300     MOVE SO-UNITS-SOLD           TO GT-UNITS-SOLD-MIN (GROUP-INDEX)
047400     MOVE SO-PROCESSING-TIME      TO GT-PROCESSING-TIME-SUM (GROUP-INDEX)
047500     MOVE SO-GROSS-MARGIN         TO GT-GROSS-MARGIN-SUM (GROUP-INDEX)
047600     MOVE SO-TOTAL-REVENUE        TO GT-REVENUE-SUM (GROUP-INDEX)
047700     MOVE SO-TOTAL-PROFIT         TO GT-PROFIT-SUM (GROUP-INDEX)
047800     .
047900*    GROUP-INDEX IS SITTING ON THE MATCHING GROUP SEARCH FOUND -
048000*    ROLL THIS ROW'S VALUES INTO THE RUNNING SUMS/MIN/MAX.
048100 2230-UPDATE-EXISTING-GROUP.
048200     ADD 1 TO GT-ORDER-COUNT (GROUP-INDEX)
048300     ADD SO-UNITS-SOLD TO GT-UNITS-SOLD-SUM (GROUP-INDEX)
048400     IF SO-UNITS-SOLD > GT-UNITS-SOLD-MAX (GROUP-INDEX)
048500        MOVE SO-UNITS-SOLD TO GT-UNITS-SOLD-MAX (GROUP-INDEX)
048600     END-IF
048700     IF SO-UNITS-SOLD < GT-UNITS-SOLD-MIN (GROUP-INDEX)
048800        MOVE SO-UNITS-SOLD TO GT-UNITS-SOLD-MIN (GROUP-INDEX)
048900     END-IF
049000     ADD SO-PROCESSING-TIME TO GT-PROCESSING-TIME-SUM (GROUP-INDEX)
049100     ADD SO-GROSS-MARGIN    TO GT-GROSS-MARGIN-SUM (GROUP-INDEX)
049200     ADD SO-TOTAL-REVENUE   TO GT-REVENUE-SUM (GROUP-INDEX)
049300     ADD SO-TOTAL-PROFIT    TO GT-PROFIT-SUM (GROUP-INDEX)
049400     .
049500*    SEQUENTIAL READ OF THE INDEXED STORE - SO-ORDER-ID ORDER,
049600*    BECAUSE THAT IS THE KEY THE FILE WAS LOADED ON.
049700 3000-READ-NEXT-ORDER.
049800     READ ORDSTOR-FILE
049900         AT END
050000             SET ORDSTOR-EOF TO TRUE
050100     END-READ
050200     .
050300 4000-RESOLVE-COLUMN-TEXT.
050400*    RESOLVES ONE GROUP-BY COLUMN NAME TO THE CURRENT ORDER
050500*    ROW'S DISPLAY TEXT - NUMBER AND MONEY COLUMNS GO THROUGH
050600*    A NUMERIC-EDITED WORK FIELD SO THE GROUP KEY PRINTS THE
050700*    VALUE, NOT THE INTERNAL PICTURE.
050800     MOVE SPACES TO COLUMN-TEXT-WORK
050900     EVALUATE QR-GROUPBY-COLUMN (GROUP-BY-INDEX)
051000*        MATCH ON REGION TEXT
051100         WHEN "Region"
051200             MOVE SO-REGION              TO COLUMN-TEXT-WORK
051300*        MATCH ON COUNTRY TEXT
051400         WHEN "Country"
051500             MOVE SO-COUNTRY             TO COLUMN-TEXT-WORK
051600*        MATCH ON ITEM TYPE TEXT
051700         WHEN "Item_Type"
051800             MOVE SO-ITEM-TYPE           TO COLUMN-TEXT-WORK
051900*        MATCH ON SALES CHANNEL TEXT
052000         WHEN "Sales_Channel"
052100             MOVE SO-SALES-CHANNEL       TO COLUMN-TEXT-WORK
052200*        MATCH ON THE EXPANDED PRIORITY WORD
052300         WHEN "Order_Priority"
052400             MOVE SO-ORDER-PRIORITY-WORD TO COLUMN-TEXT-WORK
052500*        MATCH ON ORDER DATE TEXT, YYYY-MM-DD
052600         WHEN "Order_Date"
052700             MOVE SO-ORDER-DATE          TO COLUMN-TEXT-WORK
052800*        MATCH ON SHIP DATE TEXT, YYYY-MM-DD
052900         WHEN "Ship_Date"
053000             MOVE SO-SHIP-DATE           TO COLUMN-TEXT-WORK
053100*        NUMBER/MONEY COLUMNS MOVE THROUGH A NUMERIC-EDITED WORK
053200*        FIELD SO THE GROUP KEY CARRIES READABLE TEXT, NOT THE
053300*        RAW INTERNAL PICTURE
053400         WHEN "Order_ID"
053500             MOVE SO-ORDER-ID            TO COLUMN-EDIT-INTEGER
053600             MOVE COLUMN-EDIT-INTEGER    TO COLUMN-TEXT-WORK
053700*        UNITS SOLD - WHOLE NUMBER COLUMN
053800         WHEN "Units_Sold"
053900             MOVE SO-UNITS-SOLD          TO COLUMN-EDIT-INTEGER
054000             MOVE COLUMN-EDIT-INTEGER    TO COLUMN-TEXT-WORK
054100*        ORDER PROCESSING TIME - SIGNED WHOLE-NUMBER COLUMN
054200         WHEN "Order_Processing_Time"
054300             MOVE SO-PROCESSING-TIME     TO COLUMN-EDIT-SIGNED
054400             MOVE COLUMN-EDIT-SIGNED     TO COLUMN-TEXT-WORK
054500         WHEN "Unit_Price"
054600             MOVE SO-UNIT-PRICE          TO COLUMN-EDIT-MONEY
054700             MOVE COLUMN-EDIT-MONEY      TO COLUMN-TEXT-WORK
054800*        UNIT COST - MONEY COLUMN
054900         WHEN "Unit_Cost"
055000             MOVE SO-UNIT-COST           TO COLUMN-EDIT-MONEY
055100             MOVE COLUMN-EDIT-MONEY      TO COLUMN-TEXT-WORK
055200*        TOTAL REVENUE - MONEY COLUMN
055300         WHEN "Total_Revenue"
055400             MOVE SO-TOTAL-REVENUE       TO COLUMN-EDIT-MONEY
055500             MOVE COLUMN-EDIT-MONEY      TO COLUMN-TEXT-WORK
055600*        TOTAL COST - MONEY COLUMN
055700         WHEN "Total_Cost"
055800             MOVE SO-TOTAL-COST          TO COLUMN-EDIT-MONEY
055900             MOVE COLUMN-EDIT-MONEY      TO COLUMN-TEXT-WORK
056000*        TOTAL PROFIT - MONEY COLUMN
056100         WHEN "Total_Profit"
056200             MOVE SO-TOTAL-PROFIT        TO COLUMN-EDIT-MONEY
056300             MOVE COLUMN-EDIT-MONEY      TO COLUMN-TEXT-WORK
056400         WHEN "Gross_Margin"
056500             MOVE SO-GROSS-MARGIN        TO COLUMN-EDIT-MARGIN
056600             MOVE COLUMN-EDIT-MARGIN     TO COLUMN-TEXT-WORK
056700         WHEN OTHER
056800             MOVE "UNKNOWN-COLUMN"       TO COLUMN-TEXT-WORK
056900     END-EVALUATE
057000     .
057100*    SANITIZING RUNS CHARACTER BY CHARACTER RATHER THAN BY SOME
057200*    TABLE OF KNOWN-BAD CHARACTERS - ANYTHING NOT ALPHABETIC,
057300*    NUMERIC-DIGIT, OR UNDERSCORE IS DROPPED, NOT SUBSTITUTED,
057400*    SO "ITEM TYPE" SANITIZES TO "ITEMTYPE" AND FAILS TO RESOLVE -
057500*    A SAFE FAILURE, PER M.OKONKWO 01/25/99.
057600 4100-SANITIZE-COLUMN-NAME.
057700     MOVE SPACES TO SANITIZED-COLUMN-NAME
057800     MOVE ZERO   TO SANITIZE-OUTPUT-LENGTH
057900     PERFORM 4110-SANITIZE-ONE-CHARACTER
058000         VARYING FIELD-SUBSCRIPT FROM 1 BY 1
058100         UNTIL FIELD-SUBSCRIPT > 20
058200     .
058300 4110-SANITIZE-ONE-CHARACTER.
058400     IF RAW-COLUMN-NAME (FIELD-SUBSCRIPT:1) IS ALPHABETIC
058500        OR RAW-COLUMN-NAME (FIELD-SUBSCRIPT:1) IS NUMERIC-DIGIT
058600        OR RAW-COLUMN-NAME (FIELD-SUBSCRIPT:1) = "_"
058700        ADD 1 TO SANITIZE-OUTPUT-LENGTH
058800        MOVE RAW-COLUMN-NAME (FIELD-SUBSCRIPT:1)
058900             TO SANITIZED-COLUMN-NAME (SANITIZE-OUTPUT-LENGTH:1)
059000     END-IF
059100     .
059200*    ONE LINE PER GROUP, IN WHATEVER ORDER SEARCH FIRST PLACED
059300*    THE GROUP IN THE TABLE - NO SORTING OF RESULT GROUPS IS DONE,
059400*    THE QUERY STEP NEVER PRINTED A GRAND TOTAL AND STILL DOESN'T.
059500 5000-EMIT-RESULTS.
059600     PERFORM 5100-EMIT-ONE-RESULT
059700         VARYING GROUP-INDEX FROM 1 BY 1
059800         UNTIL GROUP-INDEX > GROUP-TABLE-COUNT
059900     .
060000*    THE NINE SALES-ANALYSIS AGGREGATES FOR ONE GROUP - THREE
060100*    ROUNDED AVERAGES, MIN/MAX/TOTAL UNITS SOLD, TOTAL REVENUE,
060200*    TOTAL PROFIT, AND THE ORDER COUNT ITSELF.
060300 5100-EMIT-ONE-RESULT.
060400     MOVE GT-KEY-TEXT (GROUP-INDEX)   TO QS-GROUP-KEY-DISPLAY
060500     COMPUTE QS-AVG-PROCESSING-TIME ROUNDED =
060600         GT-PROCESSING-TIME-SUM (GROUP-INDEX) / GT-ORDER-COUNT (GROUP-INDEX)
060700     COMPUTE QS-AVG-GROSS-MARGIN ROUNDED =
060800         GT-GROSS-MARGIN-SUM (GROUP-INDEX) / GT-ORDER-COUNT (GROUP-INDEX)
060900     COMPUTE QS-AVG-UNITS-SOLD ROUNDED =
061000         GT-UNITS-SOLD-SUM (GROUP-INDEX) / GT-ORDER-COUNT (GROUP-INDEX)
061100     MOVE GT-UNITS-SOLD-MAX (GROUP-INDEX)  TO QS-MAX-UNITS-SOLD
061200     MOVE GT-UNITS-SOLD-MIN (GROUP-INDEX)  TO QS-MIN-UNITS-SOLD
061300     MOVE GT-UNITS-SOLD-SUM (GROUP-INDEX)  TO QS-TOTAL-UNITS-SOLD
061400     MOVE GT-REVENUE-SUM (GROUP-INDEX)     TO QS-TOTAL-REVENUE
061500     MOVE GT-PROFIT-SUM (GROUP-INDEX)      TO QS-TOTAL-PROFIT
061600     MOVE GT-ORDER-COUNT (GROUP-INDEX)     TO QS-ORDER-COUNT
061700     WRITE QUERY-RESULT-RECORD
061800     .
061900*    ALL THREE FILES CLOSE TOGETHER AT THE END OF A CLEAN RUN.
062000 9000-CLOSE-FILES.
062100     CLOSE QUERY-REQUEST ORDSTOR-FILE QUERY-RESULTS
062200     .
062300*    REACHED FROM AN OPEN FAILURE OR A FULL GROUP TABLE - NO
062400*    PARTIAL RESULT FILE IS LEFT USABLE AFTER AN ABEND.
062500 9900-ABEND.
062600     DISPLAY "SOQURY1 - ABNORMAL TERMINATION"
062700     STOP RUN
062800     .
